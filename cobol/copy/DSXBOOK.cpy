000100*****************************************************************
000200*  DSXBOOK  --  MASTER WORKING-STORAGE TABLES FOR DSXMAIN
000300*    ONE ENTRY PER STOCK SYMBOL CURRENTLY KNOWN TO THE RUN.  A
000400*    PRODUCT IS ADDED TO THE TABLE THE FIRST TIME IT IS SEEN ON
000500*    THE BOOKSEED FILE OR ON AN INCOMING TRANSACTION -- WHICHEVER
000600*    COMES FIRST -- AND STAYS IN THE TABLE FOR THE REST OF THE
000700*                   RUN.
000800*    PCT-BUY-TABLE/PCT-SELL-TABLE ARE THE RESTING BOOK FOR EACH
000900*    SIDE, KEPT IN STANDING PRICE-THEN-ARRIVAL-SEQUENCE ORDER BY
001000*    5050-INSERT-RESTING-ENTRY SO THE BEST PRICE IS ALWAYS
001100*                   SUBSCRIPT
001200*    1.  PCT-OLD-TABLE IS THE "HAS LEFT THE BOOK" ARCHIVE --
001300*                   FILLED
001400*    ENTRIES, CANCELLED ENTRIES, AND MASS-CANCELLED LEFTOVERS --
001500*    CARRIED SO THE ENDING BOOKOUT FILE CAN SKIP THEM AND SO A
001600*    DUPLICATE CANCEL REQUEST FINDS ITS ID AND CAN BE TOLD "TOO
001700*    LATE TO CANCEL" RATHER THAN "ID NOT FOUND".
001800*    DATE       BY     REQUEST   DESCRIPTION
001900*    04/05/1991 RFC    DSX-0007  ORIGINAL COPYBOOK, 10 PRODUCTS
002000*    11/14/1994 WGT    DSX-0057  WIDENED TO 25 PRODUCTS, ADDED
002100*                                OLD-ENTRIES ARCHIVE TABLE
002200*    07/19/1998 LMH    DSX-0118  Y2K REVIEW - NO DATE FIELDS HERE
002300*    02/02/2001 KPN    DSX-0171  ADDED PCT-MARKET-STATE AND THE
002400*                                STATE-TRANSITION WORK FIELDS
002500*    03/30/2006 KPN    DSX-0240  WIDENED ENTRY TABLES TO 300,
002600*                   RAISED
002700*                                POSITION TABLE TO 500
002800*                   (USER*PRODUCT)
002900*****************************************************************
003000 01  PRODUCT-CONTROL-TABLE.
003100     05  PCT-ENTRY-COUNT             PIC S9(4) COMP VALUE ZERO.
003200     05  PCT-ENTRY OCCURS 25 TIMES
003300                    INDEXED BY PCT-IDX.
003400         10  PCT-PRODUCT-ID           PIC X(10).
003500         10  PCT-MARKET-STATE         PIC X(07).
003600             88  PCT-STATE-IS-CLOSED          VALUE 'CLOSED '.
003700             88  PCT-STATE-IS-PREOPEN         VALUE 'PREOPEN'.
003800             88  PCT-STATE-IS-OPEN            VALUE 'OPEN   '.
003900         10  PCT-LAST-SALE-PRICE-VALUE PIC S9(9)V99 COMP-3.
004000         10  PCT-LAST-SALE-PRICE-FLAG PIC X(01).
004100             88  PCT-LAST-SALE-IS-MARKET      VALUE 'Y'.
004200             88  PCT-LAST-SALE-IS-LIMIT       VALUE 'N'.
004300         10  PCT-LAST-SALE-PRESENT    PIC X(01).
004400             88  PCT-LAST-SALE-EXISTS         VALUE 'Y'.
004500             88  PCT-NO-LAST-SALE-YET         VALUE 'N'.
004600         10  PCT-CURR-BUY-PRICE-VALUE PIC S9(9)V99 COMP-3.
004700         10  PCT-CURR-BUY-PRICE-FLAG  PIC X(01).
004800         10  PCT-CURR-BUY-VOLUME      PIC S9(9) COMP-3.
004900         10  PCT-CURR-SELL-PRICE-VALUE PIC S9(9)V99 COMP-3.
005000         10  PCT-CURR-SELL-PRICE-FLAG PIC X(01).
005100         10  PCT-CURR-SELL-VOLUME     PIC S9(9) COMP-3.
005200         10  PCT-BUY-COUNT            PIC S9(4) COMP VALUE ZERO.
005300         10  PCT-BUY-TABLE OCCURS 300 TIMES
005400                    INDEXED BY PCT-BUY-IDX.
005500             COPY DSXTRAN REPLACING ==TR-== BY ==PCB-==.
005600         10  PCT-SELL-COUNT           PIC S9(4) COMP VALUE ZERO.
005700         10  PCT-SELL-TABLE OCCURS 300 TIMES
005800                    INDEXED BY PCT-SELL-IDX.
005900             COPY DSXTRAN REPLACING ==TR-== BY ==PCS-==.
006000         10  PCT-OLD-COUNT            PIC S9(4) COMP VALUE ZERO.
006100         10  PCT-OLD-TABLE OCCURS 600 TIMES
006200                    INDEXED BY PCT-OLD-IDX.
006300             COPY DSXTRAN REPLACING ==TR-== BY ==PCO-==.
006400             15  PCO-LEFT-BOOK-REASON PIC X(01).
006500                 88  PCO-LEFT-BY-FILL          VALUE 'F'.
006600                 88  PCO-LEFT-BY-CANCEL        VALUE 'C'.
006700                 88  PCO-LEFT-BY-MASSCANCEL    VALUE 'M'.
006800 01  WS-NEXT-SEQUENCE-NBR             PIC S9(9) COMP VALUE ZERO.
006900 01  WS-MARKET-TRANSITION-TABLE.
007000     05  FILLER PIC X(16) VALUE 'CLOSED  PREOPEN '.
007100     05  FILLER PIC X(16) VALUE 'PREOPEN OPEN    '.
007200     05  FILLER PIC X(16) VALUE 'OPEN    CLOSED  '.
007300 01  WS-MARKET-TRANSITION-R REDEFINES WS-MARKET-TRANSITION-TABLE.
007400     05  WS-MT-ENTRY OCCURS 3 TIMES.
007500         10  WS-MT-FROM-STATE         PIC X(08).
007600         10  WS-MT-TO-STATE           PIC X(08).
007700 01  POSITION-CONTROL-TABLE.
007800     05  PPT-ENTRY-COUNT              PIC S9(5) COMP VALUE ZERO.
007900     05  PPT-ENTRY OCCURS 500 TIMES
008000                    INDEXED BY PPT-IDX.
008100         COPY DSXPOSN REPLACING ==POS-== BY ==PPT-==.
