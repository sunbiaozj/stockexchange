000100*****************************************************************
000200*  DSXTXN  --  TRANSACTION RECORD  (TRANIN FD)
000300*    ONE LINE OF THE INPUT TRANSACTION FILE.  TX-TYPE SAYS WHICH
000400*    OF THE FOUR REDEFINED VIEWS OF TX-VARIANT-DATA IS POPULATED:
000500*        'O' = NEW ORDER          USE TX-ORDER-DATA
000600*        'Q' = NEW QUOTE          USE TX-QUOTE-DATA
000700*        'C' = CANCEL ORDER       USE TX-CANCEL-ORDER-DATA
000800*        'X' = CANCEL QUOTE       (NO VARIANT FIELDS NEEDED)
000900*        'M' = MARKET STATE CHG   USE TX-MKTSTATE-DATA
001000*    FOLLOWS THE SAME "ONE PHYSICAL AREA, SEVERAL REDEFINED
001100*    VIEWS KEYED BY A LEADING CODE" TECHNIQUE THIS SHOP USES FOR
001200*    ITS OTHER CONTROL-FILE LAYOUTS.
001300*    DATE       BY     REQUEST   DESCRIPTION
001400*    04/02/1991 RFC    DSX-0002  ORIGINAL COPYBOOK
001500*    11/14/1994 WGT    DSX-0057  ADDED QUOTE VARIANT
001600*    07/19/1998 LMH    DSX-0118  Y2K REVIEW - NO DATE FIELDS HERE
001700*    02/02/2001 KPN    DSX-0171  ADDED MARKET-STATE-CHANGE VARIANT
001800*****************************************************************
001900    10  TX-TYPE                        PIC X(01).
002000        88  TX-IS-NEW-ORDER                     VALUE 'O'.
002100        88  TX-IS-NEW-QUOTE                     VALUE 'Q'.
002200        88  TX-IS-CANCEL-ORDER                  VALUE 'C'.
002300        88  TX-IS-CANCEL-QUOTE                  VALUE 'X'.
002400        88  TX-IS-MARKET-STATE-CHANGE           VALUE 'M'.
002500    10  TX-USER                        PIC X(20).
002600    10  TX-PRODUCT                     PIC X(10).
002700    10  TX-VARIANT-DATA                PIC X(30).
002800    10  TX-ORDER-DATA REDEFINES TX-VARIANT-DATA.
002900        15  TX-SIDE                    PIC X(04).
003000            88  TX-SIDE-IS-BUY                  VALUE 'BUY '.
003100            88  TX-SIDE-IS-SELL                 VALUE 'SELL'.
003200        15  TX-PRICE-VALUE              PIC S9(9)V99 COMP-3.
003300        15  TX-PRICE-MARKET-FLAG        PIC X(01).
003400            88  TX-PRICE-IS-MARKET              VALUE 'Y'.
003500            88  TX-PRICE-IS-LIMIT               VALUE 'N'.
003600        15  TX-VOLUME                   PIC S9(9) COMP-3.
003700        15  FILLER                      PIC X(13).
003800    10  TX-QUOTE-DATA REDEFINES TX-VARIANT-DATA.
003900        15  TX-BUY-PRICE-VALUE          PIC S9(9)V99 COMP-3.
004000        15  TX-BUY-PRICE-MARKET-FLAG    PIC X(01).
004100            88  TX-BUY-PRICE-IS-MARKET          VALUE 'Y'.
004200            88  TX-BUY-PRICE-IS-LIMIT           VALUE 'N'.
004300        15  TX-BUY-VOLUME               PIC S9(9) COMP-3.
004400        15  TX-SELL-PRICE-VALUE         PIC S9(9)V99 COMP-3.
004500        15  TX-SELL-PRICE-MARKET-FLAG   PIC X(01).
004600            88  TX-SELL-PRICE-IS-MARKET         VALUE 'Y'.
004700            88  TX-SELL-PRICE-IS-LIMIT          VALUE 'N'.
004800        15  TX-SELL-VOLUME              PIC S9(9) COMP-3.
004900        15  FILLER                      PIC X(06).
005000    10  TX-CANCEL-ORDER-DATA REDEFINES TX-VARIANT-DATA.
005100        15  TX-ORDER-ID                 PIC X(30).
005200    10  TX-MKTSTATE-DATA REDEFINES TX-VARIANT-DATA.
005300        15  TX-MARKET-STATE             PIC X(07).
005400            88  TX-STATE-IS-CLOSED              VALUE 'CLOSED '.
005500            88  TX-STATE-IS-PREOPEN              VALUE 'PREOPEN'.
005600            88  TX-STATE-IS-OPEN                 VALUE 'OPEN   '.
005700        15  FILLER                      PIC X(23).
005800    10  FILLER                          PIC X(09).
