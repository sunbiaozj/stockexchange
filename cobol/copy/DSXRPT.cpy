000100*****************************************************************
000200*  DSXRPT  --  POSITION REPORT PRINT LINES  (POSRPT SYSOUT)
000300*    CONTROL-BROKEN ON USER.  ONE DETAIL LINE PER PRODUCT HELD,
000400*    A SUBTOTAL LINE WHEN THE USER CHANGES, A GRAND TOTAL AT
000500*    END OF REPORT.  BUILT BY DSXMAIN PARAGRAPHS 9600-9690.
000600*    DATE       BY     REQUEST   DESCRIPTION
000700*    04/08/1991 RFC    DSX-0008  ORIGINAL COPYBOOK
000800*    07/19/1998 LMH    DSX-0118  Y2K REVIEW - NO DATE FIELDS HERE
000850*    09/11/2012 TJO    DSX-0294  ADDED MARK-TO-MARKET TO THE
000860*                      DETAIL LINE AND TOTAL STOCK VALUE / NET
000870*                      ACCOUNT VALUE TO THE USER TOTAL LINE;
000880*                      FINAL TOTAL LINE NOW CARRIES A COUNT OF
000890*                      USERS REPORTED IN PLACE OF SUMMED VOLUME
000895*                      AND COSTS.
000900*****************************************************************
001000 01  RPT-HEADING-LINE-1.
001100     05  FILLER                      PIC X(01)   VALUE SPACE.
001200     05  FILLER                      PIC X(37)
001300                 VALUE 'DSX  --  END OF RUN POSITION REPORT'.
001400     05  FILLER                      PIC X(42)   VALUE SPACES.
001500 01  RPT-HEADING-LINE-2.
001600     05  FILLER                      PIC X(01)   VALUE SPACE.
001700     05  FILLER                      PIC X(20)   VALUE 'USER'.
001800     05  FILLER                      PIC X(10)   VALUE 'PRODUCT'.
001900     05  FILLER                      PIC X(15)   VALUE
001950                 'SHARE VOLUME'.
002000     05  FILLER                      PIC X(18)   VALUE
002050                 'LAST SALE'.
002100     05  FILLER                      PIC X(18)   VALUE
002150                 'MKT VALUE'.
002200     05  FILLER                      PIC X(15)   VALUE
002250                 'ACCOUNT COSTS'.
002600 01  RPT-DETAIL-LINE.
002700     05  FILLER                      PIC X(01)   VALUE SPACE.
002800     05  RPT-DET-USER                PIC X(20).
002900     05  RPT-DET-PRODUCT             PIC X(10).
003000     05  RPT-DET-VOLUME              PIC ---,---,--9.
003100     05  FILLER                      PIC X(03)   VALUE SPACES.
003200     05  RPT-DET-LAST-SALE           PIC ---,---,--9.99.
003300     05  RPT-DET-LAST-SALE-FLAG      PIC X(01).
003350     05  FILLER                      PIC X(02)   VALUE SPACES.
003400     05  RPT-DET-MKT-VALUE           PIC ---,---,--9.99.
003450     05  FILLER                      PIC X(03)   VALUE SPACES.
003500     05  RPT-DET-COSTS               PIC ---,---,--9.99.
003600 01  RPT-USER-TOTAL-LINE.
003700     05  FILLER                      PIC X(21)   VALUE SPACES.
003800     05  FILLER                      PIC X(10)   VALUE '  TOTAL'.
003850     05  FILLER                      PIC X(15)   VALUE SPACES.
003870     05  FILLER                      PIC X(18)   VALUE SPACES.
003900     05  RPT-TOT-STOCK-VALUE          PIC ---,---,--9.99.
003950     05  FILLER                      PIC X(03)   VALUE SPACES.
004000     05  RPT-TOT-COSTS                PIC ---,---,--9.99.
004050     05  FILLER                      PIC X(03)   VALUE SPACES.
004060     05  FILLER                      PIC X(10)   VALUE 'NET VALUE'.
004070     05  RPT-TOT-NET-VALUE            PIC ---,---,--9.99.
004300 01  RPT-FINAL-TOTAL-LINE.
004400     05  FILLER                      PIC X(01)   VALUE SPACE.
004500     05  FILLER                      PIC X(30)   VALUE
004550                 'TOTAL USERS REPORTED'.
004700     05  FILLER                      PIC X(05)   VALUE SPACES.
004800     05  RPT-GRAND-USER-COUNT         PIC ZZZ,ZZ9.
004900     05  FILLER                      PIC X(19)   VALUE SPACES.
