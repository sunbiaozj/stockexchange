000100*****************************************************************
000200*  DSXMKTD  --  MARKET DATA RECORD  (MKTDOUT FD)
000300*    BEST BID/ASK SNAPSHOT FOR ONE STOCK.  A ROW IS WRITTEN EACH
000400*    TIME 7500-REFRESH-CURRENT-MARKET FINDS THE SNAPSHOT CHANGED.
000500*    DATE       BY     REQUEST   DESCRIPTION
000600*    04/02/1991 RFC    DSX-0005  ORIGINAL COPYBOOK
000700*    07/19/1998 LMH    DSX-0118  Y2K REVIEW - NO DATE FIELDS HERE
000800*****************************************************************
000900    10  MD-PRODUCT                     PIC X(10).
001000    10  MD-BUY-PRICE-VALUE             PIC S9(9)V99 COMP-3.
001100    10  MD-BUY-PRICE-MARKET-FLAG       PIC X(01).
001200        88  MD-BUY-PRICE-IS-MARKET              VALUE 'Y'.
001300        88  MD-BUY-PRICE-IS-LIMIT               VALUE 'N'.
001400    10  MD-BUY-VOLUME                  PIC S9(9) COMP-3.
001500    10  MD-SELL-PRICE-VALUE            PIC S9(9)V99 COMP-3.
001600    10  MD-SELL-PRICE-MARKET-FLAG      PIC X(01).
001700        88  MD-SELL-PRICE-IS-MARKET             VALUE 'Y'.
001800        88  MD-SELL-PRICE-IS-LIMIT              VALUE 'N'.
001900    10  MD-SELL-VOLUME                 PIC S9(9) COMP-3.
002000    10  FILLER                         PIC X(06).
