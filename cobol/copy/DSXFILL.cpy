000100*****************************************************************
000200*  DSXFILL  --  FILL RECORD  (FILLOUT FD)
000300*    ONE LEG OF A TRADE.  TWO ARE WRITTEN PER MATCH -- ONE FOR
000400*    THE RESTING SIDE, ONE FOR THE INCOMING SIDE -- SEE DSXMAIN
000500*    PARAGRAPH 5100-EXECUTE-FILL-PAIR.  FILL-VOLUME IS CUMULATIVE
000600*    IF THE SAME TRADABLE FILLS AGAIN AT THE SAME PRICE WITHIN
000700*    ONE MATCHING PASS (MERGED BY USER+ID+PRICE, NOT REWRITTEN).
000800*    DATE       BY     REQUEST   DESCRIPTION
000900*    04/02/1991 RFC    DSX-0003  ORIGINAL COPYBOOK
001000*    07/19/1998 LMH    DSX-0118  Y2K REVIEW - NO DATE FIELDS HERE
001100*****************************************************************
001200    10  FILL-USER                      PIC X(20).
001300    10  FILL-PRODUCT                   PIC X(10).
001400    10  FILL-PRICE-VALUE               PIC S9(9)V99 COMP-3.
001500    10  FILL-PRICE-MARKET-FLAG         PIC X(01).
001600        88  FILL-PRICE-IS-MARKET                VALUE 'Y'.
001700        88  FILL-PRICE-IS-LIMIT                 VALUE 'N'.
001800    10  FILL-VOLUME                    PIC S9(9) COMP-3.
001900    10  FILL-DETAILS                   PIC X(40).
002000    10  FILL-SIDE                      PIC X(04).
002100        88  FILL-SIDE-IS-BUY                    VALUE 'BUY '.
002200        88  FILL-SIDE-IS-SELL                   VALUE 'SELL'.
002300    10  FILL-ID                        PIC X(30).
002400    10  FILLER                         PIC X(04).
