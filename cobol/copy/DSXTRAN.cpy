000100*****************************************************************
000200*  DSXTRAN  --  TRADABLE RECORD
000300*    COMMON SHAPE FOR A STANDALONE ORDER OR FOR ONE SIDE OF A
000400*    TWO-SIDED QUOTE.  USED THREE WAYS IN THIS SYSTEM:
000500*      (1) AS-IS, FOR THE BOOKSEED/BOOKOUT FD RECORD (TR- PREFIX)
000600*      (2) COPY DSXTRAN REPLACING ==TR-== BY ==PCT-BUY-==.
000700*          COPY DSXTRAN REPLACING ==TR-== BY ==PCT-SELL-==.
000800*          COPY DSXTRAN REPLACING ==TR-== BY ==PCT-OLD-==.
000900*          FOR THE IN-MEMORY RESTING-BOOK AND OLD-ENTRIES TABLES
001000*          IN DSXBOOK.
001100*    INVARIANT ENFORCED EVERYWHERE THIS LAYOUT IS USED:
001200*        REMAINING-VOLUME + CANCELLED-VOLUME <= ORIGINAL-VOLUME
001300*    DATE       BY     REQUEST   DESCRIPTION
001400*    04/02/1991 RFC    DSX-0001  ORIGINAL COPYBOOK
001500*    11/14/1994 WGT    DSX-0057  ADDED TR-IS-QUOTE FOR QUOTE-SIDE
001600*                                CANCEL-AS-A-WHOLE SEMANTICS
001700*    07/19/1998 LMH    DSX-0118  Y2K REVIEW - NO DATE FIELDS HERE
001800*    03/30/2006 KPN    DSX-0240  TR-SEQUENCE WIDENED, WAS PIC 9(7)
001900*****************************************************************
002000    10  TR-ID                          PIC X(30).
002100    10  TR-USER                        PIC X(20).
002200    10  TR-PRODUCT                     PIC X(10).
002300    10  TR-SIDE                        PIC X(04).
002400        88  TR-SIDE-IS-BUY                      VALUE 'BUY '.
002500        88  TR-SIDE-IS-SELL                     VALUE 'SELL'.
002600    10  TR-PRICE-VALUE                 PIC S9(9)V99 COMP-3.
002700    10  TR-PRICE-MARKET-FLAG           PIC X(01).
002800        88  TR-PRICE-IS-MARKET                  VALUE 'Y'.
002900        88  TR-PRICE-IS-LIMIT                   VALUE 'N'.
003000    10  TR-ORIGINAL-VOLUME             PIC S9(9) COMP-3.
003100    10  TR-REMAINING-VOLUME            PIC S9(9) COMP-3.
003200    10  TR-CANCELLED-VOLUME            PIC S9(9) COMP-3.
003300    10  TR-IS-QUOTE                    PIC X(01).
003400        88  TR-ENTRY-IS-QUOTE                   VALUE 'Y'.
003500        88  TR-ENTRY-IS-ORDER                   VALUE 'N'.
003600    10  TR-SEQUENCE                    PIC S9(9) COMP.
003700    10  FILLER                         PIC X(09).
