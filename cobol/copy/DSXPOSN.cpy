000100*****************************************************************
000200*  DSXPOSN  --  POSITION RECORD
000300*    ONE ROW PER (USER, PRODUCT) HELD, ACCUMULATED ACROSS THE
000400*    WHOLE RUN.  USED TWO WAYS, LIKE DSXTRAN:
000500*      (1) AS-IS FOR THE POSNOUT/POSNSORT FD RECORD (POS- PREFIX)
000600*      (2) COPY DSXPOSN REPLACING ==POS-== BY ==PPT-==.
000700*          FOR THE IN-MEMORY POSITION TABLE IN DSXBOOK.
000800*    DATE       BY     REQUEST   DESCRIPTION
000900*    04/02/1991 RFC    DSX-0006  ORIGINAL COPYBOOK
001000*    07/19/1998 LMH    DSX-0118  Y2K REVIEW - NO DATE FIELDS HERE
001100*****************************************************************
001200    10  POS-USER                       PIC X(20).
001300    10  POS-PRODUCT                    PIC X(10).
001400    10  POS-SHARE-VOLUME               PIC S9(9) COMP-3.
001500    10  POS-ACCOUNT-COSTS              PIC S9(9)V99 COMP-3.
001600    10  POS-LAST-SALE-PRICE-VALUE      PIC S9(9)V99 COMP-3.
001700    10  POS-LAST-SALE-PRICE-FLAG       PIC X(01).
001800        88  POS-LAST-SALE-IS-MARKET             VALUE 'Y'.
001900        88  POS-LAST-SALE-IS-LIMIT              VALUE 'N'.
002000    10  FILLER                         PIC X(02).
