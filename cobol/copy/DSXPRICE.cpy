000100*****************************************************************
000200*  DSXPRICE  --  SHARED PRICE VALUE GROUP
000300*    COPY THIS MEMBER UNDER ANY 05-LEVEL GROUP, REPLACING THE
000400*    PSEUDO-TEXT TOKEN PFX WITH THE CALLER'S OWN FIELD PREFIX,
000500*    E.G.
000600*        05  TR-PRICE.
000700*            COPY DSXPRICE REPLACING ==PFX== BY ==TR-PRICE==.
000800*    A PRICE IS EITHER A LIMIT VALUE IN CENTS (PACKED) OR THE
000900*    DISTINGUISHED "MARKET" (UNPRICED) VALUE, FLAGGED BY THE
001000*    MARKET-FLAG BYTE.  WHEN THE FLAG IS 'Y' THE VALUE FIELD IS
001100*    NOT MEANINGFUL AND MUST NOT BE USED IN ARITHMETIC OR IN A
001200*    RELATIONAL TEST -- SEE DSXPRC FOR THE ENFORCEMENT OF THIS
001300*    RULE.
001400*    DATE       BY     REQUEST   DESCRIPTION
001500*    02/11/1991 RFC    DSX-0001  ORIGINAL COPYBOOK
001600*    07/19/1998 LMH    DSX-0118  Y2K REVIEW - NO DATE FIELDS HERE
001700*****************************************************************
001800    10  PFX-VALUE                      PIC S9(9)V99 COMP-3.
001900    10  PFX-MARKET-FLAG                PIC X(01).
002000        88  PFX-IS-MARKET                       VALUE 'Y'.
002100        88  PFX-IS-LIMIT                        VALUE 'N'.
