000100*****************************************************************
000200*  DSXCANC  --  CANCEL RECORD  (CANCLOUT FD)
000300*    ONE PER CANCELLED ORDER OR QUOTE-SIDE.  CANCEL-DETAILS
000400*                   CARRIES
000500*    THE REASON TEXT BUILT BY DSXFMT -- "BUY ORDER CANCELLED",
000600*    "QUOTE SELL-SIDE CANCELLED", "TOO LATE TO CANCEL", OR, FOR AN
000700*    UNSOLICITED MARKET-PRICED LEFTOVER, PLAIN "CANCELLED".
000800*    DATE       BY     REQUEST   DESCRIPTION
000900*    04/02/1991 RFC    DSX-0004  ORIGINAL COPYBOOK
001000*    07/19/1998 LMH    DSX-0118  Y2K REVIEW - NO DATE FIELDS HERE
001100*****************************************************************
001200    10  CANCEL-USER                    PIC X(20).
001300    10  CANCEL-PRODUCT                 PIC X(10).
001400    10  CANCEL-PRICE-VALUE             PIC S9(9)V99 COMP-3.
001500    10  CANCEL-PRICE-MARKET-FLAG       PIC X(01).
001600        88  CANCEL-PRICE-IS-MARKET              VALUE 'Y'.
001700        88  CANCEL-PRICE-IS-LIMIT               VALUE 'N'.
001800    10  CANCEL-VOLUME                  PIC S9(9) COMP-3.
001900    10  CANCEL-DETAILS                 PIC X(40).
002000    10  CANCEL-SIDE                    PIC X(04).
002100        88  CANCEL-SIDE-IS-BUY                  VALUE 'BUY '.
002200        88  CANCEL-SIDE-IS-SELL                 VALUE 'SELL'.
002300    10  CANCEL-ID                      PIC X(30).
002400    10  FILLER                         PIC X(04).
