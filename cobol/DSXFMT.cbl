000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DSXFMT.
000300 AUTHOR. R F CASTLE.
000400 INSTALLATION. DSX EXCHANGE OPERATIONS.
000500 DATE-WRITTEN. APRIL 1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - OPERATIONS USE ONLY.
000800*
000900*-------------------------------------------------------------*
001000*                                                               *
001100*               @BANNER_START@                                 *
001200*      DSXFMT.CBL                                               *
001300*      DSX SIMULATED EXCHANGE - NOTICE TEXT FORMATTER          *
001400*               @BANNER_END@                                    *
001500*                                                               *
001600*-------------------------------------------------------------*
001700*
001800*****************************************************************
001900*    DESCRIPTION
002000*
002100* CALLED BY DSXMAIN TO BUILD THE FREE-TEXT DETAILS FIELD CARRIED
002200* ON EVERY FILL NOTICE AND CANCEL NOTICE.  THE CALLER PASSES A
002300* ONE-CHARACTER REASON CODE, THE SIDE OF THE BOOK INVOLVED (WHEN
002400* MEANINGFUL) AND A VOLUME (WHEN MEANINGFUL), AND RECEIVES BACK
002500* A FORTY-BYTE TEXT FIELD READY TO MOVE STRAIGHT INTO
002600* FILL-DETAILS OR CANCEL-DETAILS.  THIS KEEPS THE EXACT WORDING
002700* OF EVERY NOTICE IN ONE PLACE INSTEAD OF SCATTERED ACROSS THE
002800* MATCHING ENGINE AND CANCEL PARAGRAPHS IN DSXMAIN.
002900*
003000*****************************************************************
003100*     AMENDMENT HISTORY
003200*
003300*      DATE         AUTHOR          DESCRIPTION
003400*
003500*    04/02/1991     R F CASTLE      DSX-0001  ORIGINAL PROGRAM.
003600*                                    HANDLES THE FILL-LEG
003700*                   "LEAVING"
003800*                   TEXT ONLY.
003900*    11/14/1994     W G TRAN        DSX-0057  ADDED ORDER-CANCEL
004000*                                    AND QUOTE-CANCEL REASON TEXT
004100*                   FOR THE NEW QUOTE-SIDE CANCEL-AS-A-WHOLE
004200*                                    FUNCTION.
004300*    07/19/1998     L M HARDESTY    DSX-0118  Y2K REVIEW - PROGRAM
004400*                                    USES NO DATE FIELDS. NO
004500*                   CHANGE
004600*                                    REQUIRED.
004700*    05/11/2009     K P NOLAN       DSX-0260  ADDED TOO-LATE-TO-
004800*                                    CANCEL REASON TEXT FOR THE
004900*                   OLD-ENTRIES ARCHIVE LOOKUP MISS CASE.
004920*    09/25/2012     T J OKONKWO     DSX-0299  MASS CANCEL AT
004940*                                    CLOSE NOW CALLS THIS PROGRAM
004960*                   FOR ITS NOTICE
004980*                                    TEXT INSTEAD OF HARD-CODING
005000*                   ONE LINE IN DSXMAIN.
005020*
005100*****************************************************************
005200* LINKAGE:
005300*      PARAMETERS:
005400*        1: REASON CODE 'F'-FILL 'O'-ORDER 'Q'-QUOTE 'T'-TOO LATE
005500*                                                        (PASSED)
005600*        2: SIDE 'BUY '/'SELL' (FILL, ORDER, QUOTE ONLY) (PASSED)
005700*        3: VOLUME (FILL REASON ONLY)                    (PASSED)
005800*        4: DETAILS TEXT, FORTY BYTES                  (RETURNED)
005900*****************************************************************
006000 ENVIRONMENT DIVISION.
006100 INPUT-OUTPUT SECTION.
006200*****************************************************************
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006450*    DSX-0295: WS-PROGRAM-STATUS IS A STAND-ALONE SCRATCH ITEM,
006460*    NOT PART OF ANY GROUP -- CARRIED AS A 77-LEVEL, THE SHOP'S
006470*    USUAL HABIT FOR SUCH FIELDS.
006500*
006600 77  WS-PROGRAM-STATUS            PIC X(30) VALUE SPACES.
006700 01  WS-FORMAT-COUNTERS.
006800     05  WS-FORMATS-TOTAL         PIC S9(9) COMP VALUE ZERO.
006900     05  WS-FORMATS-FILL          PIC S9(9) COMP VALUE ZERO.
007000     05  WS-FORMATS-ORDER         PIC S9(9) COMP VALUE ZERO.
007100     05  WS-FORMATS-QUOTE         PIC S9(9) COMP VALUE ZERO.
007200     05  WS-FORMATS-TOO-LATE      PIC S9(9) COMP VALUE ZERO.
007300     05  WS-FORMATS-UNKNOWN       PIC S9(9) COMP VALUE ZERO.
007350     05  FILLER                   PIC X(04) VALUE SPACES.
007400*
007500*    WS-FORMAT-COUNTERS-X GIVES THE DUMP READER A DISPLAYABLE VIEW
007600*    OF THE COUNTERS WITHOUT HAVING TO UNPACK BINARY BY HAND.
007700 01  WS-FORMAT-COUNTERS-X REDEFINES WS-FORMAT-COUNTERS.
007800     05  WS-FORMATS-TOTAL-X       PIC X(04).
007900     05  WS-FORMATS-FILL-X        PIC X(04).
008000     05  WS-FORMATS-ORDER-X       PIC X(04).
008100     05  WS-FORMATS-QUOTE-X       PIC X(04).
008200     05  WS-FORMATS-TOO-LATE-X    PIC X(04).
008300     05  WS-FORMATS-UNKNOWN-X     PIC X(04).
008350     05  FILLER                   PIC X(04) VALUE SPACES.
008400*
008500 77  WS-VOLUME-EDIT                PIC ZZZZZZZZ9.
008600*****************************************************************
008700 LINKAGE SECTION.
008800*
008900 01  LK-REASON-CODE               PIC X(01).
009000     88  LK-REASON-IS-FILL-LEG              VALUE 'F'.
009100     88  LK-REASON-IS-ORDER-CANCEL          VALUE 'O'.
009200     88  LK-REASON-IS-QUOTE-CANCEL          VALUE 'Q'.
009300     88  LK-REASON-IS-TOO-LATE              VALUE 'T'.
009400 01  LK-SIDE                       PIC X(04).
009500     88  LK-SIDE-IS-BUY                      VALUE 'BUY '.
009600     88  LK-SIDE-IS-SELL                     VALUE 'SELL'.
009700 01  LK-VOLUME                    PIC S9(9) COMP-3.
009800 01  LK-VOLUME-X REDEFINES LK-VOLUME PIC X(05).
009900 01  LK-DETAILS-OUT                PIC X(40).
010000 01  LK-DETAILS-OUT-R REDEFINES LK-DETAILS-OUT.
010100     05  LK-DETAILS-FIRST-WORD    PIC X(10).
010200     05  LK-DETAILS-REST          PIC X(30).
010300*****************************************************************
010400 PROCEDURE DIVISION USING LK-REASON-CODE, LK-SIDE, LK-VOLUME,
010500         LK-DETAILS-OUT.
010600*
010700 000-MAIN.
010800     MOVE 'FORMAT SUBROUTINE STARTED' TO WS-PROGRAM-STATUS.
010900     ADD +1 TO WS-FORMATS-TOTAL.
011000     MOVE SPACES TO LK-DETAILS-OUT.
011100     EVALUATE TRUE
011200         WHEN LK-REASON-IS-FILL-LEG
011300             ADD +1 TO WS-FORMATS-FILL
011400             PERFORM 100-BUILD-FILL-LEG-TEXT
011500         WHEN LK-REASON-IS-ORDER-CANCEL
011600             ADD +1 TO WS-FORMATS-ORDER
011700             PERFORM 200-BUILD-ORDER-CANCEL-TEXT
011800         WHEN LK-REASON-IS-QUOTE-CANCEL
011900             ADD +1 TO WS-FORMATS-QUOTE
012000             PERFORM 300-BUILD-QUOTE-CANCEL-TEXT
012100         WHEN LK-REASON-IS-TOO-LATE
012200             ADD +1 TO WS-FORMATS-TOO-LATE
012300             PERFORM 400-BUILD-TOO-LATE-TEXT
012400         WHEN OTHER
012500             ADD +1 TO WS-FORMATS-UNKNOWN
012600             MOVE 'UNKNOWN REASON CODE' TO WS-PROGRAM-STATUS
012700     END-EVALUATE.
012800     MOVE 'FORMAT SUBROUTINE ENDED' TO WS-PROGRAM-STATUS.
012900     GOBACK.
013000*
013100 100-BUILD-FILL-LEG-TEXT.
013200*    "leaving " FOLLOWED BY THE REMAINING VOLUME OF THE LEG THIS
013300*    FILL NOTICE BELONGS TO -- SEE DSXMAIN 5040-EXECUTE-FILL-PAIR.
013400     MOVE LK-VOLUME TO WS-VOLUME-EDIT.
013500     STRING 'leaving ' DELIMITED BY SIZE
013600            WS-VOLUME-EDIT DELIMITED BY SIZE
013700            INTO LK-DETAILS-OUT.
013800*
013900 200-BUILD-ORDER-CANCEL-TEXT.
014000*    "<SIDE> Order Cancelled" FOR A BY-ID ORDER CANCEL FOUND
014100*    RESTING IN THE BOOK.
014200     STRING LK-SIDE DELIMITED BY SIZE
014300            ' Order Cancelled' DELIMITED BY SIZE
014400            INTO LK-DETAILS-OUT.
014500*
014600 300-BUILD-QUOTE-CANCEL-TEXT.
014700*    "Quote <SIDE>-Side Cancelled" FOR EACH RESTING SIDE REMOVED
014800*    WHEN A USER'S QUOTE IS CANCELLED OR REPLACED.
014900     STRING 'Quote ' DELIMITED BY SIZE
015000            LK-SIDE DELIMITED BY SIZE
015100            '-Side Cancelled' DELIMITED BY SIZE
015200            INTO LK-DETAILS-OUT.
015300*
015400 400-BUILD-TOO-LATE-TEXT.
015500*    THE BY-ID CANCEL REQUEST MATCHED NEITHER THE RESTING BOOK
015600*    NOR THE OLD-ENTRIES ARCHIVE IN TIME -- IT WAS ALREADY FILLED
015700*    OR PREVIOUSLY CANCELLED.
015800     MOVE 'Too Late to Cancel' TO LK-DETAILS-OUT.
015900*
016000*  END OF PROGRAM DSXFMT
