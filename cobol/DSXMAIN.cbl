000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DSXMAIN.
000300 AUTHOR. R F CASTLE.
000400 INSTALLATION. DSX EXCHANGE OPERATIONS.
000500 DATE-WRITTEN. APRIL 1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - OPERATIONS USE ONLY.
000800*
000900*-------------------------------------------------------------*
001000*                                                               *
001100*               @BANNER_START@                                 *
001200*      DSXMAIN.CBL                                              *
001300*      DSX SIMULATED EXCHANGE - END OF DAY MATCHING RUN         *
001400*               @BANNER_END@                                    *
001500*                                                               *
001600*-------------------------------------------------------------*
001700*
001800*****************************************************************
001900*    DESCRIPTION
002000*
002100* DRIVES ONE BATCH MATCHING RUN OF THE DSX SIMULATED EXCHANGE.
002200* READS THE BOOKSEED FILE TO PRIME EACH PRODUCT'S RESTING BUY
002300* AND SELL BOOKS, THEN READS THE TRANSACTION FILE ONE RECORD AT
002400* A TIME, ROUTING EACH NEW ORDER, NEW QUOTE, CANCEL, OR MARKET
002500* STATE CHANGE TO THE OWNING PRODUCT'S BOOK.  INCOMING ORDERS
002600* AND QUOTE-SIDES ARE MATCHED AGAINST THE OPPOSITE BOOK IMMEDI-
002700* ATELY WHEN THE MARKET IS OPEN; WHEN THE MARKET MOVES FROM
002800* PREOPEN TO OPEN THE WHOLE BOOK IS CROSSED ONE TIME (THE
002900* OPENING AUCTION); WHEN THE MARKET MOVES TO CLOSED EVERY
003000* REMAINING RESTING ENTRY IS MASS CANCELLED.  FILLS AND CANCELS
003100* ARE WRITTEN AS THEY HAPPEN; THE ENDING BOOK STATE AND A
003200* COLUMNAR POSITION REPORT ARE WRITTEN AT END OF RUN.
003300*
003400*****************************************************************
003500*     AMENDMENT HISTORY
003600*
003700*      DATE         AUTHOR          DESCRIPTION
003800*
003900*    04/02/1991     R F CASTLE      DSX-0001  ORIGINAL PROGRAM.
004000*                                    SINGLE PRODUCT, ORDERS ONLY,
004100*                                    NO AUCTION LOGIC.
004200*    09/30/1992     R F CASTLE      DSX-0019  ADDED QUOTE
004300*                   SUBMISSION
004400*                                    AND QUOTE-SIDE CANCELLATION.
004500*    11/14/1994     W G TRUITT      DSX-0057  ADDED OPENING
004600*                   AUCTION
004700*                                    AND PREOPEN MARKET STATE.
004800*    11/14/1994     W G TRUITT      DSX-0057  MULTI-PRODUCT
004900*                   SUPPORT -
005000*                                    PRODUCT-CONTROL-TABLE
005100*                   REPLACES
005200*                                    SINGLE SET OF 01-LEVEL BOOK
005300*                   AREAS.
005400*    06/03/1996     W G TRUITT      DSX-0088  MASS CANCEL ON
005500*                   CLOSE.
005600*    07/19/1998     L M HARDESTY    DSX-0118  Y2K REVIEW - PROGRAM
005700*                                    USES NO TWO-DIGIT YEAR
005800*                   FIELDS.
005900*                                    NO CHANGE REQUIRED.
006000*    12/08/1998     L M HARDESTY    DSX-0121  CORRECTED LAST SALE
006100*                                    SELECTION AT A MULTI-FILL
006200*                   CROSS -
006300*                                    LAST SALE PRICE NOW TAKEN
006400*                   FROM THE
006500*                                    LOWEST-PRICED FILL OF THE
006600*                   CROSS
006700*                                    AND LAST SALE VOLUME FROM THE
006800*                                    HIGHEST-PRICED FILL, PER THE
006900*                                    AUDIT FINDING ON THE AUG RUN.
007000*    02/02/2001     K P NAKAMURA    DSX-0171  ADDED MARKET-STATE-
007100*                                    CHANGE TRANSACTION TYPE SO
007200*                   STATE
007300*                                    TRANSITIONS COME OFF THE TAPE
007400*                                    INSTEAD OF BEING
007500*                   OPERATOR-KEYED.
007600*    03/30/2006     K P NAKAMURA    DSX-0240  WIDENED RESTING
007700*                   ENTRY
007800*                                    AND POSITION TABLES, SEE
007900*                   DSXBOOK.
008000*    05/11/2009     K P NAKAMURA    DSX-0266  "TOO LATE TO CANCEL"
008100*                                    TEXT NOW CHECKED AGAINST THE
008200*                   OLD-
008300*                                    ENTRIES ARCHIVE BEFORE
008400*                   REPORTING
008500*                                    "ORDER/QUOTE ID NOT FOUND".
008510*    02/14/2012     T J OKONKWO     DSX-0289  CANCEL-ORDER AND
008515*                   CANCEL-QUOTE
008520*                                    TRANSACTIONS WERE PROCESSED
008525*                   EVEN WHEN
008530*                                    THE PRODUCT WAS CLOSED --
008535*                   ADDED THE
008540*                                    SAME STATE CHECK NEW ORDERS
008545*                   AND QUOTES
008550*                                    ALREADY HAD.  AUDIT FINDING.
008555*    09/11/2012     T J OKONKWO     DSX-0294  POSITION REPORT NOW
008560*                                    CARRIES MARK-TO-MARKET VALUE
008565*                   ON THE DETAIL
008570*                                    LINE AND TOTAL STOCK VALUE /
008575*                   NET ACCOUNT
008580*                                    VALUE ON THE USER CONTROL
008585*                   TOTAL, PER
008590*                                    THE REVISED REPORTING
008595*                   REQUEST FROM
008597*                                    OPERATIONS.  FINAL TOTAL LINE
008598*                   NOW SHOWS
008599*                                    COUNT OF USERS REPORTED
008601*                   INSTEAD OF
008602*                                    SUMMED VOLUME/COSTS.
008603*    09/18/2012     T J OKONKWO     DSX-0295  FILL PROCEEDS (PRICE
008604*                                    TIMES VOLUME) POSTED TO
008605*                   POSITIONS NOW
008606*                                    GO THROUGH DSXPRC'S MULTIPLY
008607*                   OPERATION
008608*                                    INSTEAD OF AN IN-LINE COMPUTE.
008609*    09/20/2012     T J OKONKWO     DSX-0296  ADDED THE MISSING
008610*                                    QUOTE VALIDATION (SELL PRICE
008611*                   MUST EXCEED
008612*                                    BUY PRICE, PRICES AND VOLUMES
008613*                   MUST BE
008614*                                    POSITIVE).  AUDIT FINDING.
008615*    09/22/2012     T J OKONKWO     DSX-0297  A MARKET-PRICED
008616*                                    ORDER IS NOW REJECTED WHILE
008617*                   THE PRODUCT
008618*                                    IS STILL IN PREOPEN, PER THE
008619*                   ORIGINAL
008620*                                    DESIGN -- THE CHECK HAD NEVER
008621*                   BEEN CODED.
008622*    09/24/2012     T J OKONKWO     DSX-0298  SUBMITTING A NEW
008623*                                    QUOTE NOW CANCELS ANY QUOTE
008624*                   THE SAME USER
008625*                                    ALREADY HAS RESTING FOR THE
008626*                   PRODUCT, AS
008627*                                    INTENDED, BEFORE THE NEW ONE
008628*                   IS BUILT.
008629*    09/25/2012     T J OKONKWO     DSX-0299  MASS CANCEL AT CLOSE
008630*                                    NOW TELLS ORDERS FROM QUOTE-
008631*                   SIDES IN ITS
008632*                                    NOTICE TEXT, VIA DSXFMT, THE
008633*                   SAME AS THE
008634*                                    BY-ID AND BY-USER CANCEL
008635*                   PATHS ALREADY DID.
008636*    10/02/2012     T J OKONKWO     DSX-0300  WS-MIN/MAX-FILL-
008638*                                    PRICE-VAL/FLG AND WS-MAX-
008640*                   FILL-VOLUME ARE
008642*                                    NOW RESET BEFORE EVERY CALL
008644*                   TO 5000-MATCH-
008646*                                    INCOMING INSTEAD OF ONLY AT
008648*                   PROGRAM START.
008650*                                    AUDIT FINDING -- LAST SALE
008652*                   COULD STICK AT
008654*                                    AN EARLIER ROUND'S PRICE.
008656*    10/03/2012     T J OKONKWO     DSX-0301  POSITION ENTRIES
008658*                                    THAT NET BACK TO ZERO SHARES
008660*                   AND ZERO COSTS
008662*                                    NO LONGER APPEAR ON THE END-
008664*                   OF-RUN POSITION
008666*                                    REPORT.
008668*
008700*****************************************************************
008800*     FILES
008900*
009000*     BOOKSEED - RESTING BOOK CARRIED FORWARD FROM PRIOR RUN
009100*     TRANIN   - TODAY'S TRANSACTION TAPE, DRIVES ALL PROCESSING
009200*     FILLOUT  - FILLS PRODUCED BY MATCHING
009300*     CANCLOUT - CANCEL NOTICES PRODUCED BY CANCEL/MASSCANCEL
009400*     MKTDOUT  - BEST BID/ASK SNAPSHOTS AS THEY CHANGE
009500*     BOOKOUT  - RESTING BOOK AT END OF RUN, FOR TOMORROW'S SEED
009600*     POSNOUT/POSNSORT/POSRPT - END OF RUN POSITION REPORT
009700*
009800*****************************************************************
009900*     COPYBOOKS
010000*
010100*     DSXTRAN  - TRADABLE RECORD, SHARED BY BOOKSEED/BOOKOUT AND
010200*                EVERY RESTING-ENTRY TABLE IN DSXBOOK.
010300*     DSXTXN   - TRANSACTION RECORD (TRANIN).
010400*     DSXFILL  - FILL RECORD (FILLOUT).
010500*     DSXCANC  - CANCEL RECORD (CANCLOUT).
010600*     DSXMKTD  - MARKET DATA RECORD (MKTDOUT).
010700*     DSXPOSN  - POSITION RECORD, SHARED BY POSNOUT/POSNSORT AND
010800*                THE IN-MEMORY POSITION-CONTROL-TABLE.
010900*     DSXBOOK  - PRODUCT-CONTROL-TABLE, POSITION-CONTROL-TABLE,
011000*                AND ALL OTHER SHARED WORKING STORAGE.
011100*     DSXRPT   - POSITION REPORT PRINT LINES.
011200*
011300*****************************************************************
011400 ENVIRONMENT DIVISION.
011500 CONFIGURATION SECTION.
011600 SPECIAL-NAMES.
011700     C01 IS TOP-OF-FORM.
011800 INPUT-OUTPUT SECTION.
011900 FILE-CONTROL.
012000     SELECT BOOKSEED-FILE   ASSIGN TO BOOKSEED
012100         ACCESS IS SEQUENTIAL
012200         FILE STATUS IS WS-BOOKSEED-STATUS.
012300     SELECT TRANIN-FILE     ASSIGN TO TRANIN
012400         ACCESS IS SEQUENTIAL
012500         FILE STATUS IS WS-TRANIN-STATUS.
012600     SELECT FILLOUT-FILE    ASSIGN TO FILLOUT
012700         ACCESS IS SEQUENTIAL
012800         FILE STATUS IS WS-FILLOUT-STATUS.
012900     SELECT CANCLOUT-FILE   ASSIGN TO CANCLOUT
013000         ACCESS IS SEQUENTIAL
013100         FILE STATUS IS WS-CANCLOUT-STATUS.
013200     SELECT MKTDOUT-FILE    ASSIGN TO MKTDOUT
013300         ACCESS IS SEQUENTIAL
013400         FILE STATUS IS WS-MKTDOUT-STATUS.
013500     SELECT BOOKOUT-FILE    ASSIGN TO BOOKOUT
013600         ACCESS IS SEQUENTIAL
013700         FILE STATUS IS WS-BOOKOUT-STATUS.
013800     SELECT POSNOUT-FILE    ASSIGN TO POSNOUT
013900         ACCESS IS SEQUENTIAL
014000         FILE STATUS IS WS-POSNOUT-STATUS.
014100     SELECT POSNSORT-FILE   ASSIGN TO POSNSORT.
014200     SELECT POSRPT-FILE     ASSIGN TO POSRPT
014300         FILE STATUS IS WS-POSRPT-STATUS.
014400*****************************************************************
014500 DATA DIVISION.
014600 FILE SECTION.
014700*
014800 FD  BOOKSEED-FILE
014900     LABEL RECORDS ARE STANDARD
015000     BLOCK CONTAINS 0
015100     RECORDING MODE IS F.
015200 01  BOOKSEED-RECORD.
015300     COPY DSXTRAN REPLACING ==TR-== BY ==TR-==.
015400*
015500 FD  TRANIN-FILE
015600     LABEL RECORDS ARE STANDARD
015700     BLOCK CONTAINS 0
015800     RECORDING MODE IS F.
015900 01  TRANIN-RECORD.
016000     COPY DSXTXN REPLACING ==TX-== BY ==TX-==.
016100*
016200 FD  FILLOUT-FILE
016300     LABEL RECORDS ARE STANDARD
016400     BLOCK CONTAINS 0
016500     RECORDING MODE IS F.
016600 01  FILLOUT-RECORD.
016700     COPY DSXFILL REPLACING ==FILL-== BY ==FILL-==.
016800*
016900 FD  CANCLOUT-FILE
017000     LABEL RECORDS ARE STANDARD
017100     BLOCK CONTAINS 0
017200     RECORDING MODE IS F.
017300 01  CANCLOUT-RECORD.
017400     COPY DSXCANC REPLACING ==CANCEL-== BY ==CANCEL-==.
017500*
017600 FD  MKTDOUT-FILE
017700     LABEL RECORDS ARE STANDARD
017800     BLOCK CONTAINS 0
017900     RECORDING MODE IS F.
018000 01  MKTDOUT-RECORD.
018100     COPY DSXMKTD REPLACING ==MD-== BY ==MD-==.
018200*
018300 FD  BOOKOUT-FILE
018400     LABEL RECORDS ARE STANDARD
018500     BLOCK CONTAINS 0
018600     RECORDING MODE IS F.
018700 01  BOOKOUT-RECORD.
018800     COPY DSXTRAN REPLACING ==TR-== BY ==TR-==.
018900*
019000 FD  POSNOUT-FILE
019100     LABEL RECORDS ARE STANDARD
019200     BLOCK CONTAINS 0
019300     RECORDING MODE IS F.
019400 01  POSNOUT-RECORD.
019500     COPY DSXPOSN REPLACING ==POS-== BY ==POS-==.
019600*
019700 SD  POSNSORT-FILE.
019800 01  POSNSORT-RECORD.
019900     COPY DSXPOSN REPLACING ==POS-== BY ==POS-==.
020000*
020100 FD  POSRPT-FILE
020200     LABEL RECORDS ARE STANDARD
020300     RECORDING MODE IS F.
020400 01  POSRPT-RECORD              PIC X(132).
020500*****************************************************************
020600 WORKING-STORAGE SECTION.
020700*****************************************************************
020800*
020900 01  WS-FILE-STATUSES.
021000     05  WS-BOOKSEED-STATUS     PIC X(2) VALUE SPACES.
021100     05  WS-TRANIN-STATUS       PIC X(2) VALUE SPACES.
021200     05  WS-FILLOUT-STATUS      PIC X(2) VALUE SPACES.
021300     05  WS-CANCLOUT-STATUS     PIC X(2) VALUE SPACES.
021400     05  WS-MKTDOUT-STATUS      PIC X(2) VALUE SPACES.
021500     05  WS-BOOKOUT-STATUS      PIC X(2) VALUE SPACES.
021600     05  WS-POSNOUT-STATUS      PIC X(2) VALUE SPACES.
021700     05  WS-POSRPT-STATUS       PIC X(2) VALUE SPACES.
021800     05  FILLER                 PIC X(10) VALUE SPACES.
021900*
022000 01  WS-SWITCHES.
022100     05  WS-BOOKSEED-EOF        PIC X VALUE 'N'.
022200         88  BOOKSEED-AT-EOF              VALUE 'Y'.
022300     05  WS-TRANIN-EOF          PIC X VALUE 'N'.
022400         88  TRANIN-AT-EOF                VALUE 'Y'.
022500     05  WS-POSNSORT-EOF        PIC X VALUE 'N'.
022600         88  POSNSORT-AT-EOF              VALUE 'Y'.
022700     05  WS-MARKET-CHANGED-SW   PIC X VALUE 'N'.
022800         88  MARKET-SNAPSHOT-CHANGED      VALUE 'Y'.
022900     05  WS-PRODUCT-FOUND-SW    PIC X VALUE 'N'.
023000         88  WS-PRODUCT-WAS-FOUND         VALUE 'Y'.
023100     05  WS-CANCEL-FOUND-SW     PIC X VALUE 'N'.
023200         88  WS-CANCEL-TARGET-FOUND       VALUE 'Y'.
023300         88  WS-CANCEL-TARGET-TOO-LATE    VALUE 'T'.
023400     05  WS-INSERT-POINT-SW     PIC X VALUE 'N'.
023500         88  WS-INSERT-POINT-FOUND        VALUE 'Y'.
023600         88  WS-INSERT-POINT-NOT-FOUND    VALUE 'N'.
023650     05  WS-QUOTE-VALID-SW      PIC X VALUE 'Y'.
023660         88  WS-QUOTE-IS-VALID            VALUE 'Y'.
023700     05  FILLER                 PIC X(06) VALUE SPACES.
023800*
023900 01  WS-WORK-COUNTERS.
024000     05  WS-PCT-PTR             PIC S9(4) COMP VALUE ZERO.
024100     05  WS-SIDE-PTR            PIC S9(4) COMP VALUE ZERO.
024200     05  WS-OPP-PTR             PIC S9(4) COMP VALUE ZERO.
024300     05  WS-PPT-PTR             PIC S9(4) COMP VALUE ZERO.
024400     05  WS-SCAN-IDX            PIC S9(4) COMP VALUE ZERO.
024500     05  WS-INSERT-AT           PIC S9(4) COMP VALUE ZERO.
024600     05  WS-FILL-VOLUME-THIS    PIC S9(9) COMP-3 VALUE ZERO.
024700     05  WS-CROSS-PRICE-VALUE   PIC S9(9)V99 COMP-3 VALUE ZERO.
024800     05  WS-CROSS-PRICE-FLAG    PIC X(01) VALUE 'N'.
024900     05  WS-MIN-FILL-PRICE-VAL  PIC S9(9)V99 COMP-3 VALUE ZERO.
025000     05  WS-MIN-FILL-PRICE-FLG  PIC X(01) VALUE 'N'.
025100     05  WS-MAX-FILL-PRICE-VAL  PIC S9(9)V99 COMP-3 VALUE ZERO.
025200     05  WS-MAX-FILL-PRICE-FLG  PIC X(01) VALUE 'N'.
025300     05  WS-MAX-FILL-VOLUME     PIC S9(9) COMP-3 VALUE ZERO.
025400     05  WS-NBR-BOOKSEED-RECS   PIC S9(9) COMP-3 VALUE ZERO.
025500     05  WS-NBR-TRANS-READ      PIC S9(9) COMP-3 VALUE ZERO.
025600     05  WS-NBR-FILLS-WRITTEN   PIC S9(9) COMP-3 VALUE ZERO.
025700     05  WS-NBR-CANCELS-WRITTEN PIC S9(9) COMP-3 VALUE ZERO.
025800     05  FILLER                 PIC X(05) VALUE SPACES.
025900*
026000 01  WS-COMPARE-ANSWER-AREA.
026100     05  WS-CMP-OPERATOR        PIC X(02) VALUE SPACES.
026200         88  PRICE-A-HIGHER               VALUE 'GT'.
026300         88  PRICE-A-LOWER                 VALUE 'LT'.
026400         88  PRICE-A-EQUAL                VALUE 'EQ'.
026500     05  FILLER                 PIC X(08) VALUE SPACES.
026600*
026700 01  WS-DSXPRC-LINKAGE.
026800     05  WS-PRC-OPERATION        PIC X(03).
026900         88  WS-PRC-OP-IS-ADD              VALUE 'ADD'.
027000         88  WS-PRC-OP-IS-SUB               VALUE 'SUB'.
027100         88  WS-PRC-OP-IS-MUL               VALUE 'MUL'.
027200         88  WS-PRC-OP-IS-CMP               VALUE 'CMP'.
027300     05  WS-PRC-OPERAND-1.
027400         COPY DSXPRICE REPLACING ==PFX== BY ==WS-PRC-OP1==.
027500     05  WS-PRC-OPERAND-2.
027600         COPY DSXPRICE REPLACING ==PFX== BY ==WS-PRC-OP2==.
027700     05  WS-PRC-MULTIPLIER       PIC S9(9) COMP-3.
027800     05  WS-PRC-ANSWER.
027900         COPY DSXPRICE REPLACING ==PFX== BY ==WS-PRC-ANSWER==.
028000     05  WS-PRC-COMPARE-RESULT   PIC X(02).
028100     05  FILLER                  PIC X(08) VALUE SPACES.
028200*
028300 01  WS-DSXFMT-LINKAGE.
028400     05  WS-FMT-REASON-CODE      PIC X(01).
028500         88  WS-FMT-IS-FILL-LEG            VALUE 'F'.
028600         88  WS-FMT-IS-ORDER-CANCEL        VALUE 'O'.
028700         88  WS-FMT-IS-QUOTE-CANCEL        VALUE 'Q'.
028800         88  WS-FMT-IS-TOO-LATE            VALUE 'T'.
028900     05  WS-FMT-SIDE              PIC X(04).
029000     05  WS-FMT-VOLUME            PIC S9(9) COMP-3.
029100     05  WS-FMT-DETAILS-OUT       PIC X(40).
029200     05  FILLER                   PIC X(05) VALUE SPACES.
029300*
029400 01  WS-NEW-TRADABLE.
029500     05  WS-NEW-TR-ID             PIC X(30).
029600     05  WS-NEW-TR-USER           PIC X(20).
029700     05  WS-NEW-TR-PRODUCT        PIC X(10).
029800     05  WS-NEW-TR-SIDE           PIC X(04).
029900     05  WS-NEW-TR-PRICE-VALUE    PIC S9(9)V99 COMP-3.
030000     05  WS-NEW-TR-PRICE-FLAG     PIC X(01).
030100     05  WS-NEW-TR-ORIG-VOLUME    PIC S9(9) COMP-3.
030200     05  WS-NEW-TR-REM-VOLUME     PIC S9(9) COMP-3.
030300     05  WS-NEW-TR-CANC-VOLUME    PIC S9(9) COMP-3.
030400     05  WS-NEW-TR-IS-QUOTE       PIC X(01).
030500     05  FILLER                   PIC X(05) VALUE SPACES.
030600*
030700 01  WS-SEQ-DISPLAY-GROUP.
030800     05  WS-SEQ-DISPLAY-9         PIC 9(9).
030900     05  WS-SEQ-DISPLAY-X REDEFINES WS-SEQ-DISPLAY-9  PIC X(09).
031000     05  FILLER                   PIC X(01) VALUE SPACE.
031100*
031200 01  WS-MATCH-WORK.
031300     05  WS-OPP-SIDE              PIC X(04).
031400     05  WS-CANCEL-LOOKUP-ID      PIC X(30).
031500     05  FILLER                   PIC X(06) VALUE SPACES.
031600*
031700 01  WS-POST-FILL-WORK.
031800     05  WS-POST-FILL-USER         PIC X(20).
031900     05  WS-POST-FILL-PRODUCT      PIC X(10).
032000     05  WS-POST-FILL-SIDE         PIC X(04).
032100     05  WS-POST-FILL-VOLUME       PIC S9(9) COMP-3.
032200     05  WS-POST-FILL-PRICE-VALUE  PIC S9(9)V99 COMP-3.
032300     05  FILLER                    PIC X(05) VALUE SPACES.
032400*
032500 01  WS-POST-LASTSALE-WORK.
032600     05  WS-POST-LS-USER           PIC X(20).
032700     05  WS-POST-LS-PRODUCT        PIC X(10).
032800     05  WS-POST-LS-PRICE-VALUE    PIC S9(9)V99 COMP-3.
032900     05  WS-POST-LS-VOLUME         PIC S9(9) COMP-3.
033000     05  FILLER                    PIC X(05) VALUE SPACES.
033100*
033200 01  WS-POSITION-WORK.
033300     05  WS-PRC-FILL-PROCEEDS       PIC S9(9)V99 COMP-3 VALUE
033400                    ZERO.
033500     05  WS-SEED-LOOKUP-PRODUCT     PIC X(10).
033600     05  FILLER                     PIC X(05) VALUE SPACES.
033700*
033800 01  WS-REPORT-BREAK-FIELDS.
033900     05  WS-RPT-BREAK-USER          PIC X(20) VALUE SPACES.
033920     05  WS-RPT-DET-MKT-VALUE       PIC S9(9)V99 COMP-3 VALUE
033940                    ZERO.
033960     05  WS-RPT-USER-TOT-STOCKVAL   PIC S9(9)V99 COMP-3 VALUE
033980                    ZERO.
034100     05  WS-RPT-USER-TOT-COSTS      PIC S9(9)V99 COMP-3 VALUE
034200                    ZERO.
034220     05  WS-RPT-USER-TOT-NETVAL     PIC S9(9)V99 COMP-3 VALUE
034240                    ZERO.
034260     05  WS-RPT-GRAND-USER-COUNT    PIC S9(9) COMP VALUE ZERO.
034600     05  FILLER                     PIC X(05) VALUE SPACES.
034700*
034800 COPY DSXBOOK.
034900*
035000 COPY DSXRPT.
035100*****************************************************************
035200 PROCEDURE DIVISION.
035300*****************************************************************
035400*
035500 000-MAIN.
035600     PERFORM 9000-OPEN-ALL-FILES.
035700     PERFORM 9100-READ-BOOKSEED THROUGH 9100-EXIT
035800             UNTIL BOOKSEED-AT-EOF.
035900     PERFORM 1000-PROCESS-ONE-TRANSACTION THROUGH 1000-EXIT
036000             UNTIL TRANIN-AT-EOF.
036100     PERFORM 9500-WRITE-ENDING-BOOK.
036200     PERFORM 9550-SORT-POSITIONS.
036300     PERFORM 9600-BUILD-POSITION-REPORT.
036400     PERFORM 9900-CLOSE-ALL-FILES.
036500     GOBACK.
036600*
036700 1000-PROCESS-ONE-TRANSACTION.
036800     PERFORM 9200-READ-TRANSACTION.
036900     IF TRANIN-AT-EOF
037000         GO TO 1000-EXIT.
037100     ADD +1 TO WS-NBR-TRANS-READ.
037200     PERFORM 1050-FIND-OR-ADD-PRODUCT.
037300     EVALUATE TRUE
037400         WHEN TX-IS-MARKET-STATE-CHANGE
037500             PERFORM 6500-CHANGE-MARKET-STATE
037600         WHEN TX-IS-NEW-ORDER
037700             IF NOT PCT-STATE-IS-CLOSED (WS-PCT-PTR)
037800                 PERFORM 2000-SUBMIT-ORDER
037900             END-IF
038000         WHEN TX-IS-NEW-QUOTE
038100             IF NOT PCT-STATE-IS-CLOSED (WS-PCT-PTR)
038200                 PERFORM 3000-SUBMIT-QUOTE
038300             END-IF
038400         WHEN TX-IS-CANCEL-ORDER
038450             IF NOT PCT-STATE-IS-CLOSED (WS-PCT-PTR)
038470                 PERFORM 3050-CANCEL-USERS-ORDER
038490             END-IF
038600         WHEN TX-IS-CANCEL-QUOTE
038650             IF NOT PCT-STATE-IS-CLOSED (WS-PCT-PTR)
038670                 PERFORM 3100-CANCEL-USERS-QUOTE
038690             END-IF
038800         WHEN OTHER
038900             DISPLAY 'DSXMAIN - UNKNOWN TRANSACTION TYPE: '
039000                    TX-TYPE
039100     END-EVALUATE.
039200 1000-EXIT.
039300     EXIT.
039400*
039500 1050-FIND-OR-ADD-PRODUCT.
039600     MOVE 'N' TO WS-PRODUCT-FOUND-SW.
039700     MOVE ZERO TO WS-PCT-PTR.
039800     PERFORM 1055-SCAN-PRODUCT-TABLE VARYING PCT-IDX FROM 1 BY 1
039900             UNTIL PCT-IDX > PCT-ENTRY-COUNT.
040000     IF NOT WS-PRODUCT-WAS-FOUND
040100         ADD +1 TO PCT-ENTRY-COUNT
040200         SET WS-PCT-PTR TO PCT-ENTRY-COUNT
040300         SET PCT-IDX TO PCT-ENTRY-COUNT
040400         MOVE TX-PRODUCT TO PCT-PRODUCT-ID (PCT-IDX)
040500         SET PCT-STATE-IS-CLOSED (PCT-IDX) TO TRUE
040600         SET PCT-NO-LAST-SALE-YET (PCT-IDX) TO TRUE
040700         MOVE ZERO TO PCT-BUY-COUNT (PCT-IDX)
040800         MOVE ZERO TO PCT-SELL-COUNT (PCT-IDX)
040900         MOVE ZERO TO PCT-OLD-COUNT (PCT-IDX)
041000     END-IF.
041100*
041200 1055-SCAN-PRODUCT-TABLE.
041300     IF PCT-PRODUCT-ID (PCT-IDX) = TX-PRODUCT
041400         SET WS-PRODUCT-WAS-FOUND TO TRUE
041500         SET WS-PCT-PTR TO PCT-IDX
041600     END-IF.
041700*
041800 2000-SUBMIT-ORDER.
041900*    BUILDS A TRADABLE FROM THE TX-ORDER-DATA VARIANT AND ROUTES
042000*    IT THROUGH THE MATCHING ENGINE BEFORE RESTING WHAT IS LEFT.
042010*    DSX-0297: A MARKET-PRICED ORDER IS REJECTED OUTRIGHT -- NEVER
042020*    EVEN BUILT -- WHILE THE PRODUCT IS STILL IN PREOPEN.
042030     IF NOT (PCT-STATE-IS-PREOPEN (WS-PCT-PTR)
042040             AND TX-PRICE-MARKET-FLAG = 'Y')
042100         ADD +1 TO WS-NEXT-SEQUENCE-NBR
042200         MOVE TX-USER                TO WS-NEW-TR-USER
042300         MOVE TX-PRODUCT              TO WS-NEW-TR-PRODUCT
042400         MOVE TX-SIDE                 TO WS-NEW-TR-SIDE
042500         MOVE TX-PRICE-VALUE           TO WS-NEW-TR-PRICE-VALUE
042600         MOVE TX-PRICE-MARKET-FLAG     TO WS-NEW-TR-PRICE-FLAG
042700         MOVE TX-VOLUME                TO WS-NEW-TR-ORIG-VOLUME
042800         MOVE TX-VOLUME                TO WS-NEW-TR-REM-VOLUME
042900         MOVE ZERO                     TO WS-NEW-TR-CANC-VOLUME
043000         MOVE 'N'                      TO WS-NEW-TR-IS-QUOTE
043100         PERFORM 2100-BUILD-NEW-TRADABLE-ID
043200         IF PCT-STATE-IS-OPEN (WS-PCT-PTR)
043250             PERFORM 4995-RESET-FILL-ROUND-STATS
043300             PERFORM 5000-MATCH-INCOMING
043400         END-IF
043500         IF WS-NEW-TR-REM-VOLUME > ZERO
043600             IF WS-NEW-TR-PRICE-FLAG = 'Y'
043700                 PERFORM 2200-CANCEL-MARKET-LEFTOVER
043800             ELSE
043900                 PERFORM 5050-INSERT-RESTING-ENTRY
044000             END-IF
044050         END-IF
044060     END-IF.
044200     PERFORM 7500-REFRESH-CURRENT-MARKET.
044300*
044400 2100-BUILD-NEW-TRADABLE-ID.
044500*    TX-USER + TX-PRODUCT + ZERO-PADDED SEQUENCE NUMBER STANDS
044600*    IN FOR THE ORIGINAL SYSTEM'S TIMESTAMP-DERIVED ID.
044700     MOVE ZERO TO WS-SEQ-DISPLAY-9.
044800     MOVE WS-NEXT-SEQUENCE-NBR TO WS-SEQ-DISPLAY-9.
044900     STRING TX-USER DELIMITED BY SPACE
045000            TX-PRODUCT DELIMITED BY SPACE
045100            WS-SEQ-DISPLAY-X DELIMITED BY SIZE
045200            INTO WS-NEW-TR-ID.
045300*
045400 2200-CANCEL-MARKET-LEFTOVER.
045500*    A MARKET-PRICED ORDER OR QUOTE-SIDE NEVER RESTS -- WHATEVER
045600*    VOLUME IS STILL OPEN AFTER THE MATCH ATTEMPT IS CANCELLED
045700*    OUTRIGHT AND PUBLISHED UNSOLICITED (DSX-0019).
045800     MOVE WS-NEW-TR-USER     TO CANCEL-USER.
045900     MOVE WS-NEW-TR-PRODUCT  TO CANCEL-PRODUCT.
046000     MOVE WS-NEW-TR-PRICE-VALUE TO CANCEL-PRICE-VALUE.
046100     MOVE WS-NEW-TR-PRICE-FLAG  TO CANCEL-PRICE-MARKET-FLAG.
046200     MOVE WS-NEW-TR-REM-VOLUME TO CANCEL-VOLUME.
046300     MOVE WS-NEW-TR-SIDE     TO CANCEL-SIDE.
046400     MOVE WS-NEW-TR-ID       TO CANCEL-ID.
046500     MOVE 'Cancelled'        TO CANCEL-DETAILS.
046600     ADD WS-NEW-TR-REM-VOLUME TO WS-NEW-TR-CANC-VOLUME.
046700     MOVE ZERO TO WS-NEW-TR-REM-VOLUME.
046800     PERFORM 9350-WRITE-CANCEL.
046900*
047000 3000-SUBMIT-QUOTE.
047100*    A QUOTE SUBMITS TWO TRADABLES, ONE PER SIDE, SHARING ONE ID
047200*    SUFFIX SO A SUBSEQUENT CANCEL-QUOTE CAN FIND BOTH HALVES.
047210*    DSX-0296/DSX-0298: A PRIOR RESTING QUOTE FOR THIS USER IS
047220*    REPLACED, NOT STACKED ALONGSIDE THE NEW ONE, AND A QUOTE
047230*    WITH NONSENSE PRICES OR VOLUMES NEVER REACHES THE BOOK.
047240     PERFORM 3005-VALIDATE-NEW-QUOTE.
047250     IF WS-QUOTE-IS-VALID
047260         PERFORM 3100-CANCEL-USERS-QUOTE
047270     END-IF.
047280     IF WS-QUOTE-IS-VALID
047290       AND TX-BUY-VOLUME > ZERO
047400         ADD +1 TO WS-NEXT-SEQUENCE-NBR
047500         MOVE TX-USER              TO WS-NEW-TR-USER
047600         MOVE TX-PRODUCT            TO WS-NEW-TR-PRODUCT
047700         MOVE 'BUY '                 TO WS-NEW-TR-SIDE
047800         MOVE TX-BUY-PRICE-VALUE      TO WS-NEW-TR-PRICE-VALUE
047900         MOVE TX-BUY-PRICE-MARKET-FLAG TO WS-NEW-TR-PRICE-FLAG
048000         MOVE TX-BUY-VOLUME            TO WS-NEW-TR-ORIG-VOLUME
048100         MOVE TX-BUY-VOLUME            TO WS-NEW-TR-REM-VOLUME
048200         MOVE ZERO                     TO WS-NEW-TR-CANC-VOLUME
048300         MOVE 'Y'                      TO WS-NEW-TR-IS-QUOTE
048400         PERFORM 2100-BUILD-NEW-TRADABLE-ID
048500         IF PCT-STATE-IS-OPEN (WS-PCT-PTR)
048550             PERFORM 4995-RESET-FILL-ROUND-STATS
048600             PERFORM 5000-MATCH-INCOMING
048700         END-IF
048800         IF WS-NEW-TR-REM-VOLUME > ZERO
048900             IF WS-NEW-TR-PRICE-FLAG = 'Y'
049000                 PERFORM 2200-CANCEL-MARKET-LEFTOVER
049100             ELSE
049200                 PERFORM 5050-INSERT-RESTING-ENTRY
049300             END-IF
049400         END-IF
049500     END-IF.
049550     IF WS-QUOTE-IS-VALID
049560       AND TX-SELL-VOLUME > ZERO
049700         ADD +1 TO WS-NEXT-SEQUENCE-NBR
049800         MOVE TX-USER               TO WS-NEW-TR-USER
049900         MOVE TX-PRODUCT             TO WS-NEW-TR-PRODUCT
050000         MOVE 'SELL'                  TO WS-NEW-TR-SIDE
050100         MOVE TX-SELL-PRICE-VALUE      TO WS-NEW-TR-PRICE-VALUE
050200         MOVE TX-SELL-PRICE-MARKET-FLAG TO WS-NEW-TR-PRICE-FLAG
050300         MOVE TX-SELL-VOLUME            TO WS-NEW-TR-ORIG-VOLUME
050400         MOVE TX-SELL-VOLUME            TO WS-NEW-TR-REM-VOLUME
050500         MOVE ZERO                      TO WS-NEW-TR-CANC-VOLUME
050600         MOVE 'Y'                       TO WS-NEW-TR-IS-QUOTE
050700         PERFORM 2100-BUILD-NEW-TRADABLE-ID
050800         IF PCT-STATE-IS-OPEN (WS-PCT-PTR)
050850             PERFORM 4995-RESET-FILL-ROUND-STATS
050900             PERFORM 5000-MATCH-INCOMING
051000         END-IF
051100         IF WS-NEW-TR-REM-VOLUME > ZERO
051200             IF WS-NEW-TR-PRICE-FLAG = 'Y'
051300                 PERFORM 2200-CANCEL-MARKET-LEFTOVER
051400             ELSE
051500                 PERFORM 5050-INSERT-RESTING-ENTRY
051600             END-IF
051700         END-IF
051800     END-IF.
051900     PERFORM 7500-REFRESH-CURRENT-MARKET.
052000*
052010 3005-VALIDATE-NEW-QUOTE.
052020*    DSX-0296: A QUOTE IS REJECTED OUTRIGHT -- NEITHER SIDE IS
052030*    BUILT OR RESTED -- IF EITHER VOLUME IS NOT POSITIVE, IF
052040*    EITHER LIMIT PRICE IS NOT POSITIVE, OR IF THE SELL PRICE
052050*    DOES NOT EXCEED THE BUY PRICE.  A MARKET-PRICED SIDE TAKES
052060*    NO PART IN THE PRICE COMPARISONS (A MARKET PRICE COMPARES
052070*    EQUAL TO NOTHING -- SEE DSXPRC).
052080     SET WS-QUOTE-IS-VALID TO TRUE.
052090     IF TX-BUY-VOLUME NOT > ZERO
052100         SET WS-QUOTE-IS-VALID TO FALSE
052110     END-IF.
052120     IF TX-SELL-VOLUME NOT > ZERO
052130         SET WS-QUOTE-IS-VALID TO FALSE
052140     END-IF.
052150     IF TX-BUY-PRICE-MARKET-FLAG = 'N'
052160       AND TX-BUY-PRICE-VALUE NOT > ZERO
052170         SET WS-QUOTE-IS-VALID TO FALSE
052180     END-IF.
052190     IF TX-SELL-PRICE-MARKET-FLAG = 'N'
052200       AND TX-SELL-PRICE-VALUE NOT > ZERO
052210         SET WS-QUOTE-IS-VALID TO FALSE
052220     END-IF.
052230     IF TX-BUY-PRICE-MARKET-FLAG = 'N'
052240       AND TX-SELL-PRICE-MARKET-FLAG = 'N'
052250       AND TX-SELL-PRICE-VALUE NOT > TX-BUY-PRICE-VALUE
052260         SET WS-QUOTE-IS-VALID TO FALSE
052270     END-IF.
052280     IF NOT WS-QUOTE-IS-VALID
052290         DISPLAY 'DSXMAIN - QUOTE REJECTED, BAD PRICE/VOLUME: '
052300                TX-USER ' ' TX-PRODUCT
052310     END-IF.
052320*
052330 3050-CANCEL-USERS-ORDER.
052340     MOVE TX-ORDER-ID TO WS-CANCEL-LOOKUP-ID.
052350     PERFORM 3200-CANCEL-BY-ID.
052360*
052500 3100-CANCEL-USERS-QUOTE.
052600*    A QUOTE-SIDE CANCEL-AS-A-WHOLE: BOTH SIDES SHARE THE USER'S
052700*    ID SUFFIX SO WE CANCEL EVERY RESTING ENTRY FOR THIS USER AND
052800*    PRODUCT THAT IS FLAGGED TR-ENTRY-IS-QUOTE.
052900     SET WS-CANCEL-TARGET-FOUND TO FALSE.
053000     PERFORM 3101-SCAN-BUY-FOR-QUOTE VARYING PCT-BUY-IDX FROM 1
053100                    BY 1
053200             UNTIL PCT-BUY-IDX > PCT-BUY-COUNT (WS-PCT-PTR).
053300     PERFORM 3102-SCAN-SELL-FOR-QUOTE VARYING PCT-SELL-IDX FROM 1
053400                    BY 1
053500             UNTIL PCT-SELL-IDX > PCT-SELL-COUNT (WS-PCT-PTR).
053600     PERFORM 7500-REFRESH-CURRENT-MARKET.
053700*
053800 3101-SCAN-BUY-FOR-QUOTE.
053900     IF PCB-USER (WS-PCT-PTR, PCT-BUY-IDX) = TX-USER
054000       AND PCB-ENTRY-IS-QUOTE (WS-PCT-PTR, PCT-BUY-IDX)
054100         SET WS-SIDE-PTR TO PCT-BUY-IDX
054200         PERFORM 3250-REMOVE-AND-ARCHIVE-BUY
054300         SET WS-CANCEL-TARGET-FOUND TO TRUE
054400     END-IF.
054500*
054600 3102-SCAN-SELL-FOR-QUOTE.
054700     IF PCS-USER (WS-PCT-PTR, PCT-SELL-IDX) = TX-USER
054800       AND PCS-ENTRY-IS-QUOTE (WS-PCT-PTR, PCT-SELL-IDX)
054900         SET WS-SIDE-PTR TO PCT-SELL-IDX
055000         PERFORM 3260-REMOVE-AND-ARCHIVE-SELL
055100         SET WS-CANCEL-TARGET-FOUND TO TRUE
055200     END-IF.
055300*
055400 3200-CANCEL-BY-ID.
055500     SET WS-CANCEL-TARGET-FOUND TO FALSE.
055600     PERFORM 3210-SCAN-BUY-FOR-ID VARYING PCT-BUY-IDX FROM 1 BY 1
055700             UNTIL PCT-BUY-IDX > PCT-BUY-COUNT (WS-PCT-PTR)
055800                OR WS-CANCEL-TARGET-FOUND.
055900     IF WS-CANCEL-TARGET-FOUND
056000         GO TO 3200-EXIT
056100     END-IF.
056200     PERFORM 3220-SCAN-SELL-FOR-ID VARYING PCT-SELL-IDX FROM 1 BY
056300                    1
056400             UNTIL PCT-SELL-IDX > PCT-SELL-COUNT (WS-PCT-PTR)
056500                OR WS-CANCEL-TARGET-FOUND.
056600     IF WS-CANCEL-TARGET-FOUND
056700         GO TO 3200-EXIT
056800     END-IF.
056900*    NOT RESTING -- SEE IF IT ALREADY LEFT THE BOOK, SO WE CAN
057000*    TELL THE DIFFERENCE BETWEEN "TOO LATE" AND "NOT FOUND".
057100     PERFORM 3230-SCAN-OLD-FOR-ID VARYING PCT-OLD-IDX FROM 1 BY 1
057200             UNTIL PCT-OLD-IDX > PCT-OLD-COUNT (WS-PCT-PTR)
057300                OR WS-CANCEL-TARGET-TOO-LATE.
057400 3200-EXIT.
057500     EXIT.
057600*
057700 3210-SCAN-BUY-FOR-ID.
057800     IF PCB-ID (WS-PCT-PTR, PCT-BUY-IDX) = WS-CANCEL-LOOKUP-ID
057900         SET WS-SIDE-PTR TO PCT-BUY-IDX
058000         PERFORM 3250-REMOVE-AND-ARCHIVE-BUY
058100         SET WS-CANCEL-TARGET-FOUND TO TRUE
058200     END-IF.
058300*
058400 3220-SCAN-SELL-FOR-ID.
058500     IF PCS-ID (WS-PCT-PTR, PCT-SELL-IDX) = WS-CANCEL-LOOKUP-ID
058600         SET WS-SIDE-PTR TO PCT-SELL-IDX
058700         PERFORM 3260-REMOVE-AND-ARCHIVE-SELL
058800         SET WS-CANCEL-TARGET-FOUND TO TRUE
058900     END-IF.
059000*
059100 3230-SCAN-OLD-FOR-ID.
059200     IF PCO-ID (WS-PCT-PTR, PCT-OLD-IDX) = WS-CANCEL-LOOKUP-ID
059300         SET WS-CANCEL-TARGET-TOO-LATE TO TRUE
059400         PERFORM 3300-WRITE-TOO-LATE-CANCEL
059500     END-IF.
059600*
059700 3250-REMOVE-AND-ARCHIVE-BUY.
059800     PERFORM 3270-WRITE-CANCEL-NOTICE-BUY.
059900     SET PCT-OLD-IDX TO 1.
060000     ADD +1 TO PCT-OLD-COUNT (WS-PCT-PTR).
060100     SET PCT-OLD-IDX TO PCT-OLD-COUNT (WS-PCT-PTR).
060200     MOVE PCT-BUY-TABLE (WS-PCT-PTR, WS-SIDE-PTR)
060300         TO PCT-OLD-TABLE (WS-PCT-PTR, PCT-OLD-IDX).
060400     SET PCO-LEFT-BY-CANCEL (WS-PCT-PTR, PCT-OLD-IDX) TO TRUE.
060500     PERFORM 3251-SHIFT-BUY-DOWN VARYING PCT-BUY-IDX
060600             FROM WS-SIDE-PTR BY 1
060700             UNTIL PCT-BUY-IDX >= PCT-BUY-COUNT (WS-PCT-PTR).
060800     SUBTRACT 1 FROM PCT-BUY-COUNT (WS-PCT-PTR).
060900*
061000 3251-SHIFT-BUY-DOWN.
061100     MOVE PCT-BUY-TABLE (WS-PCT-PTR, PCT-BUY-IDX + 1)
061200         TO PCT-BUY-TABLE (WS-PCT-PTR, PCT-BUY-IDX).
061300*
061400 3260-REMOVE-AND-ARCHIVE-SELL.
061500     PERFORM 3280-WRITE-CANCEL-NOTICE-SELL.
061600     ADD +1 TO PCT-OLD-COUNT (WS-PCT-PTR).
061700     SET PCT-OLD-IDX TO PCT-OLD-COUNT (WS-PCT-PTR).
061800     MOVE PCT-SELL-TABLE (WS-PCT-PTR, WS-SIDE-PTR)
061900         TO PCT-OLD-TABLE (WS-PCT-PTR, PCT-OLD-IDX).
062000     SET PCO-LEFT-BY-CANCEL (WS-PCT-PTR, PCT-OLD-IDX) TO TRUE.
062100     PERFORM 3261-SHIFT-SELL-DOWN VARYING PCT-SELL-IDX
062200             FROM WS-SIDE-PTR BY 1
062300             UNTIL PCT-SELL-IDX >= PCT-SELL-COUNT (WS-PCT-PTR).
062400     SUBTRACT 1 FROM PCT-SELL-COUNT (WS-PCT-PTR).
062500*
062600 3261-SHIFT-SELL-DOWN.
062700     MOVE PCT-SELL-TABLE (WS-PCT-PTR, PCT-SELL-IDX + 1)
062800         TO PCT-SELL-TABLE (WS-PCT-PTR, PCT-SELL-IDX).
062900*
063000 3270-WRITE-CANCEL-NOTICE-BUY.
063100     MOVE PCB-USER (WS-PCT-PTR, WS-SIDE-PTR)    TO CANCEL-USER.
063200     MOVE PCB-PRODUCT (WS-PCT-PTR, WS-SIDE-PTR) TO CANCEL-PRODUCT.
063300     MOVE PCB-PRICE-VALUE (WS-PCT-PTR, WS-SIDE-PTR)
063400                                                  TO
063500                    CANCEL-PRICE-VALUE.
063600     MOVE PCB-PRICE-MARKET-FLAG (WS-PCT-PTR, WS-SIDE-PTR)
063700                                            TO
063800                    CANCEL-PRICE-MARKET-FLAG.
063900     MOVE PCB-REM-VOLUME (WS-PCT-PTR, WS-SIDE-PTR) TO
064000                    CANCEL-VOLUME.
064100     MOVE PCB-SIDE (WS-PCT-PTR, WS-SIDE-PTR)    TO CANCEL-SIDE.
064200     MOVE PCB-ID (WS-PCT-PTR, WS-SIDE-PTR)      TO CANCEL-ID.
064300     IF PCB-ENTRY-IS-QUOTE (WS-PCT-PTR, WS-SIDE-PTR)
064400         SET WS-FMT-IS-QUOTE-CANCEL TO TRUE
064500     ELSE
064600         SET WS-FMT-IS-ORDER-CANCEL TO TRUE
064700     END-IF.
064800     MOVE CANCEL-SIDE TO WS-FMT-SIDE.
064900     MOVE ZERO TO WS-FMT-VOLUME.
065000     CALL 'DSXFMT' USING WS-FMT-REASON-CODE WS-FMT-SIDE
065100                          WS-FMT-VOLUME WS-FMT-DETAILS-OUT.
065200     MOVE WS-FMT-DETAILS-OUT TO CANCEL-DETAILS.
065300     PERFORM 9350-WRITE-CANCEL.
065400*
065500 3280-WRITE-CANCEL-NOTICE-SELL.
065600     MOVE PCS-USER (WS-PCT-PTR, WS-SIDE-PTR)    TO CANCEL-USER.
065700     MOVE PCS-PRODUCT (WS-PCT-PTR, WS-SIDE-PTR) TO CANCEL-PRODUCT.
065800     MOVE PCS-PRICE-VALUE (WS-PCT-PTR, WS-SIDE-PTR)
065900                                                  TO
066000                    CANCEL-PRICE-VALUE.
066100     MOVE PCS-PRICE-MARKET-FLAG (WS-PCT-PTR, WS-SIDE-PTR)
066200                                            TO
066300                    CANCEL-PRICE-MARKET-FLAG.
066400     MOVE PCS-REM-VOLUME (WS-PCT-PTR, WS-SIDE-PTR) TO
066500                    CANCEL-VOLUME.
066600     MOVE PCS-SIDE (WS-PCT-PTR, WS-SIDE-PTR)    TO CANCEL-SIDE.
066700     MOVE PCS-ID (WS-PCT-PTR, WS-SIDE-PTR)      TO CANCEL-ID.
066800     IF PCS-ENTRY-IS-QUOTE (WS-PCT-PTR, WS-SIDE-PTR)
066900         SET WS-FMT-IS-QUOTE-CANCEL TO TRUE
067000     ELSE
067100         SET WS-FMT-IS-ORDER-CANCEL TO TRUE
067200     END-IF.
067300     MOVE CANCEL-SIDE TO WS-FMT-SIDE.
067400     MOVE ZERO TO WS-FMT-VOLUME.
067500     CALL 'DSXFMT' USING WS-FMT-REASON-CODE WS-FMT-SIDE
067600                          WS-FMT-VOLUME WS-FMT-DETAILS-OUT.
067700     MOVE WS-FMT-DETAILS-OUT TO CANCEL-DETAILS.
067800     PERFORM 9350-WRITE-CANCEL.
067900*
068000 3300-WRITE-TOO-LATE-CANCEL.
068100     MOVE TX-USER    TO CANCEL-USER.
068200     MOVE TX-PRODUCT TO CANCEL-PRODUCT.
068300     MOVE ZERO       TO CANCEL-PRICE-VALUE.
068400     MOVE 'N'        TO CANCEL-PRICE-MARKET-FLAG.
068500     MOVE ZERO       TO CANCEL-VOLUME.
068600     MOVE SPACES     TO CANCEL-SIDE.
068700     MOVE WS-CANCEL-LOOKUP-ID TO CANCEL-ID.
068800     SET WS-FMT-IS-TOO-LATE TO TRUE.
068900     MOVE SPACES TO WS-FMT-SIDE.
069000     MOVE ZERO TO WS-FMT-VOLUME.
069100     CALL 'DSXFMT' USING WS-FMT-REASON-CODE WS-FMT-SIDE
069200                          WS-FMT-VOLUME WS-FMT-DETAILS-OUT.
069300     MOVE WS-FMT-DETAILS-OUT TO CANCEL-DETAILS.
069400     PERFORM 9350-WRITE-CANCEL.
069500*
069510 4995-RESET-FILL-ROUND-STATS.
069520*    DSX-0300: WS-MIN/MAX-FILL-PRICE-VAL/FLG AND WS-MAX-FILL-
069530*    VOLUME MUST START EACH CALL TO 5000-MATCH-INCOMING FRESH --
069540*    THEY ARE SCOPED TO "ONE INCOMING ORDER/QUOTE/AUCTION ROUND
069550*    CROSSES SEVERAL RESTING PRICES", NOT TO THE LIFE OF THE RUN.
069560*    LEFT UNRESET, THE "FIRST FILL OF THE ROUND" TEST IN
069570*    5040-EXECUTE-FILL-PAIR COULD ONLY EVER FIRE ONCE PER RUN.
069580     MOVE ZERO TO WS-MIN-FILL-PRICE-VAL.
069590     MOVE 'N'  TO WS-MIN-FILL-PRICE-FLG.
069595     MOVE ZERO TO WS-MAX-FILL-PRICE-VAL.
069598     MOVE 'N'  TO WS-MAX-FILL-PRICE-FLG.
069599     MOVE ZERO TO WS-MAX-FILL-VOLUME.
069600 5000-MATCH-INCOMING.
069700*    WALKS THE OPPOSITE SIDE'S TABLE FROM BEST PRICE (SUBSCRIPT 1)
069800*    OUTWARD WHILE THE NEW TRADABLE CROSSES AND STILL HAS VOLUME
069900*    LEFT.  A LIMIT CROSSES WHEN ITS PRICE IS AT LEAST AS GOOD AS
070000*    THE RESTING PRICE (OR EITHER SIDE IS MARKET).  THE TRADE
070100*    PRICE IS THE RESTING ENTRY'S PRICE UNLESS THE RESTING ENTRY
070200*    IS ITSELF MARKET-PRICED, IN WHICH CASE THE INCOMING SIDE'S
070300*    PRICE GOVERNS (AND IF BOTH ARE MARKET, THE LAST SALE PRICE
070400*    GOVERNS).
070500     IF WS-NEW-TR-SIDE = 'BUY '
070600         MOVE 'SELL' TO WS-OPP-SIDE
070700     ELSE
070800         MOVE 'BUY '  TO WS-OPP-SIDE
070900     END-IF.
071000     SET WS-OPP-PTR TO 1.
071100 5010-MATCH-LOOP.
071200     IF WS-OPP-SIDE = 'SELL'
071300         IF WS-OPP-PTR > PCT-SELL-COUNT (WS-PCT-PTR)
071400             GO TO 5000-EXIT
071500         END-IF
071600     ELSE
071700         IF WS-OPP-PTR > PCT-BUY-COUNT (WS-PCT-PTR)
071800             GO TO 5000-EXIT
071900         END-IF
072000     END-IF.
072100     IF WS-NEW-TR-REM-VOLUME = ZERO
072200         GO TO 5000-EXIT.
072300     PERFORM 5020-EVALUATE-CROSS.
072400     IF WS-CMP-OPERATOR = 'NO'
072500         GO TO 5000-EXIT.
072600     PERFORM 5030-COMPUTE-TRADE-PRICE.
072700     PERFORM 5040-EXECUTE-FILL-PAIR.
072800     IF WS-OPP-SIDE = 'SELL'
072900         IF PCS-REM-VOLUME (WS-PCT-PTR, WS-OPP-PTR) = ZERO
073000             PERFORM 5045-ARCHIVE-FILLED-SELL
073100         ELSE
073200             ADD +1 TO WS-OPP-PTR
073300         END-IF
073400     ELSE
073500         IF PCB-REM-VOLUME (WS-PCT-PTR, WS-OPP-PTR) = ZERO
073600             PERFORM 5046-ARCHIVE-FILLED-BUY
073700         ELSE
073800             ADD +1 TO WS-OPP-PTR
073900         END-IF
074000     END-IF.
074100     GO TO 5010-MATCH-LOOP.
074200 5000-EXIT.
074300     EXIT.
074400*
074500 5020-EVALUATE-CROSS.
074600*    SETS WS-CMP-OPERATOR TO 'NO' WHEN THE BOOKS DO NOT CROSS.
074700     MOVE 'NO' TO WS-CMP-OPERATOR.
074800     IF WS-NEW-TR-PRICE-FLAG = 'Y'
074900         MOVE 'EQ' TO WS-CMP-OPERATOR
075000         GO TO 5020-EXIT.
075100     IF WS-OPP-SIDE = 'SELL'
075200         IF PCS-PRICE-IS-MARKET (WS-PCT-PTR, WS-OPP-PTR)
075300             MOVE 'EQ' TO WS-CMP-OPERATOR
075400             GO TO 5020-EXIT
075500         END-IF
075600         MOVE WS-NEW-TR-PRICE-VALUE          TO WS-PRC-OP1-VALUE
075700         MOVE 'N'                             TO
075800                    WS-PRC-OP1-MARKET-FLAG
075900         MOVE PCS-PRICE-VALUE (WS-PCT-PTR, WS-OPP-PTR)
076000                                              TO WS-PRC-OP2-VALUE
076100         MOVE 'N'                             TO
076200                    WS-PRC-OP2-MARKET-FLAG
076300         SET WS-PRC-OP-IS-CMP TO TRUE
076400         CALL 'DSXPRC' USING WS-PRC-OPERATION WS-PRC-OPERAND-1
076500                 WS-PRC-OPERAND-2 WS-PRC-MULTIPLIER WS-PRC-ANSWER
076600                 WS-PRC-COMPARE-RESULT
076700         IF WS-PRC-COMPARE-RESULT = 'GT' OR WS-PRC-COMPARE-RESULT
076800                    = 'EQ'
076900             MOVE WS-PRC-COMPARE-RESULT TO WS-CMP-OPERATOR
077000         END-IF
077100     ELSE
077200         IF PCB-PRICE-IS-MARKET (WS-PCT-PTR, WS-OPP-PTR)
077300             MOVE 'EQ' TO WS-CMP-OPERATOR
077400             GO TO 5020-EXIT
077500         END-IF
077600         MOVE PCB-PRICE-VALUE (WS-PCT-PTR, WS-OPP-PTR)
077700                                              TO WS-PRC-OP1-VALUE
077800         MOVE 'N'                             TO
077900                    WS-PRC-OP1-MARKET-FLAG
078000         MOVE WS-NEW-TR-PRICE-VALUE          TO WS-PRC-OP2-VALUE
078100         MOVE 'N'                             TO
078200                    WS-PRC-OP2-MARKET-FLAG
078300         SET WS-PRC-OP-IS-CMP TO TRUE
078400         CALL 'DSXPRC' USING WS-PRC-OPERATION WS-PRC-OPERAND-1
078500                 WS-PRC-OPERAND-2 WS-PRC-MULTIPLIER WS-PRC-ANSWER
078600                 WS-PRC-COMPARE-RESULT
078700         IF WS-PRC-COMPARE-RESULT = 'GT' OR WS-PRC-COMPARE-RESULT
078800                    = 'EQ'
078900             MOVE WS-PRC-COMPARE-RESULT TO WS-CMP-OPERATOR
079000         END-IF
079100     END-IF.
079200 5020-EXIT.
079300     EXIT.
079400*
079500 5030-COMPUTE-TRADE-PRICE.
079600     IF WS-OPP-SIDE = 'SELL'
079700         IF PCS-PRICE-IS-MARKET (WS-PCT-PTR, WS-OPP-PTR)
079800             IF WS-NEW-TR-PRICE-FLAG = 'Y'
079900                 MOVE PCT-LAST-SALE-PRICE-VALUE (WS-PCT-PTR)
080000                                              TO
080100                    WS-CROSS-PRICE-VALUE
080200                 MOVE PCT-LAST-SALE-PRICE-FLAG (WS-PCT-PTR)
080300                                              TO
080400                    WS-CROSS-PRICE-FLAG
080500             ELSE
080600                 MOVE WS-NEW-TR-PRICE-VALUE    TO
080700                    WS-CROSS-PRICE-VALUE
080800                 MOVE 'N'                       TO
080900                    WS-CROSS-PRICE-FLAG
081000             END-IF
081100         ELSE
081200             MOVE PCS-PRICE-VALUE (WS-PCT-PTR, WS-OPP-PTR)
081300                                              TO
081400                    WS-CROSS-PRICE-VALUE
081500             MOVE 'N'                          TO
081600                    WS-CROSS-PRICE-FLAG
081700         END-IF
081800     ELSE
081900         IF PCB-PRICE-IS-MARKET (WS-PCT-PTR, WS-OPP-PTR)
082000             IF WS-NEW-TR-PRICE-FLAG = 'Y'
082100                 MOVE PCT-LAST-SALE-PRICE-VALUE (WS-PCT-PTR)
082200                                              TO
082300                    WS-CROSS-PRICE-VALUE
082400                 MOVE PCT-LAST-SALE-PRICE-FLAG (WS-PCT-PTR)
082500                                              TO
082600                    WS-CROSS-PRICE-FLAG
082700             ELSE
082800                 MOVE WS-NEW-TR-PRICE-VALUE    TO
082900                    WS-CROSS-PRICE-VALUE
083000                 MOVE 'N'                       TO
083100                    WS-CROSS-PRICE-FLAG
083200             END-IF
083300         ELSE
083400             MOVE PCB-PRICE-VALUE (WS-PCT-PTR, WS-OPP-PTR)
083500                                              TO
083600                    WS-CROSS-PRICE-VALUE
083700             MOVE 'N'                          TO
083800                    WS-CROSS-PRICE-FLAG
083900         END-IF
084000     END-IF.
084100*
084200 5040-EXECUTE-FILL-PAIR.
084300*    ONE FILL RECORD FOR EACH SIDE OF THE TRADE, SAME PRICE AND
084400*    VOLUME, AT THE SMALLER OF THE TWO REMAINING VOLUMES.
084500     IF WS-OPP-SIDE = 'SELL'
084600         IF WS-NEW-TR-REM-VOLUME < PCS-REM-VOLUME (WS-PCT-PTR,
084700                    WS-OPP-PTR)
084800             MOVE WS-NEW-TR-REM-VOLUME TO WS-FILL-VOLUME-THIS
084900         ELSE
085000             MOVE PCS-REM-VOLUME (WS-PCT-PTR, WS-OPP-PTR)
085100                                        TO WS-FILL-VOLUME-THIS
085200         END-IF
085300         SUBTRACT WS-FILL-VOLUME-THIS FROM WS-NEW-TR-REM-VOLUME
085400         SUBTRACT WS-FILL-VOLUME-THIS
085500             FROM PCS-REM-VOLUME (WS-PCT-PTR, WS-OPP-PTR)
085600         PERFORM 5060-WRITE-FILL-INCOMING
085700         MOVE PCS-USER (WS-PCT-PTR, WS-OPP-PTR)    TO FILL-USER
085800         MOVE PCS-PRODUCT (WS-PCT-PTR, WS-OPP-PTR) TO FILL-PRODUCT
085900         MOVE WS-CROSS-PRICE-VALUE                 TO
086000                    FILL-PRICE-VALUE
086100         MOVE WS-CROSS-PRICE-FLAG            TO
086200                    FILL-PRICE-MARKET-FLAG
086300         MOVE WS-FILL-VOLUME-THIS                  TO FILL-VOLUME
086400         MOVE PCS-SIDE (WS-PCT-PTR, WS-OPP-PTR)    TO FILL-SIDE
086500         MOVE PCS-ID (WS-PCT-PTR, WS-OPP-PTR)      TO FILL-ID
086600         SET WS-FMT-IS-FILL-LEG TO TRUE
086700         MOVE FILL-SIDE TO WS-FMT-SIDE
086800         MOVE PCS-REM-VOLUME (WS-PCT-PTR, WS-OPP-PTR) TO
086900                    WS-FMT-VOLUME
087000         CALL 'DSXFMT' USING WS-FMT-REASON-CODE WS-FMT-SIDE
087100                 WS-FMT-VOLUME WS-FMT-DETAILS-OUT
087200         MOVE WS-FMT-DETAILS-OUT TO FILL-DETAILS
087300         PERFORM 9300-WRITE-FILL
087400         MOVE FILL-USER TO WS-POST-FILL-USER
087500         MOVE FILL-PRODUCT TO WS-POST-FILL-PRODUCT
087600         MOVE FILL-SIDE TO WS-POST-FILL-SIDE
087700         MOVE WS-FILL-VOLUME-THIS TO WS-POST-FILL-VOLUME
087800         MOVE WS-CROSS-PRICE-VALUE TO WS-POST-FILL-PRICE-VALUE
087900         PERFORM 8000-POST-FILL-TO-POSITION
088000     ELSE
088100         IF WS-NEW-TR-REM-VOLUME < PCB-REM-VOLUME (WS-PCT-PTR,
088200                    WS-OPP-PTR)
088300             MOVE WS-NEW-TR-REM-VOLUME TO WS-FILL-VOLUME-THIS
088400         ELSE
088500             MOVE PCB-REM-VOLUME (WS-PCT-PTR, WS-OPP-PTR)
088600                                        TO WS-FILL-VOLUME-THIS
088700         END-IF
088800         SUBTRACT WS-FILL-VOLUME-THIS FROM WS-NEW-TR-REM-VOLUME
088900         SUBTRACT WS-FILL-VOLUME-THIS
089000             FROM PCB-REM-VOLUME (WS-PCT-PTR, WS-OPP-PTR)
089100         PERFORM 5060-WRITE-FILL-INCOMING
089200         MOVE PCB-USER (WS-PCT-PTR, WS-OPP-PTR)    TO FILL-USER
089300         MOVE PCB-PRODUCT (WS-PCT-PTR, WS-OPP-PTR) TO FILL-PRODUCT
089400         MOVE WS-CROSS-PRICE-VALUE                 TO
089500                    FILL-PRICE-VALUE
089600         MOVE WS-CROSS-PRICE-FLAG            TO
089700                    FILL-PRICE-MARKET-FLAG
089800         MOVE WS-FILL-VOLUME-THIS                  TO FILL-VOLUME
089900         MOVE PCB-SIDE (WS-PCT-PTR, WS-OPP-PTR)    TO FILL-SIDE
090000         MOVE PCB-ID (WS-PCT-PTR, WS-OPP-PTR)      TO FILL-ID
090100         SET WS-FMT-IS-FILL-LEG TO TRUE
090200         MOVE FILL-SIDE TO WS-FMT-SIDE
090300         MOVE PCB-REM-VOLUME (WS-PCT-PTR, WS-OPP-PTR) TO
090400                    WS-FMT-VOLUME
090500         CALL 'DSXFMT' USING WS-FMT-REASON-CODE WS-FMT-SIDE
090600                 WS-FMT-VOLUME WS-FMT-DETAILS-OUT
090700         MOVE WS-FMT-DETAILS-OUT TO FILL-DETAILS
090800         PERFORM 9300-WRITE-FILL
090900         MOVE FILL-USER TO WS-POST-FILL-USER
091000         MOVE FILL-PRODUCT TO WS-POST-FILL-PRODUCT
091100         MOVE FILL-SIDE TO WS-POST-FILL-SIDE
091200         MOVE WS-FILL-VOLUME-THIS TO WS-POST-FILL-VOLUME
091300         MOVE WS-CROSS-PRICE-VALUE TO WS-POST-FILL-PRICE-VALUE
091400         PERFORM 8000-POST-FILL-TO-POSITION
091500     END-IF.
091600*    LAST SALE SELECTION -- SEE DSX-0121 IN THE AMENDMENT HISTORY.
091700*    ON A SINGLE TWO-PARTY FILL THE MIN AND MAX FILL PRICE ARE THE
091800*    SAME, SO THIS STEP IS A NO-OP; IT ONLY MATTERS WHEN ONE
091900*    INCOMING ORDER CROSSES SEVERAL RESTING PRICES IN ONE PASS.
091910*    DSX-0300: WS-MIN/MAX-FILL-PRICE-VAL/FLG AND WS-MAX-FILL-
091920*    VOLUME ARE RESET BY 4995-RESET-FILL-ROUND-STATS BEFORE EVERY
091930*    CALL TO 5000-MATCH-INCOMING, SO THE "FIRST FILL OF THE
091940*    ROUND" TEST BELOW SEES A FRESH ROUND EVERY TIME, NOT JUST
091950*    ONCE PER RUN.
092000     IF WS-MAX-FILL-PRICE-VAL = ZERO AND WS-MAX-FILL-PRICE-FLG =
092100                    'N'
092200         MOVE WS-CROSS-PRICE-VALUE TO WS-MIN-FILL-PRICE-VAL
092300         MOVE WS-CROSS-PRICE-FLAG  TO WS-MIN-FILL-PRICE-FLG
092400         MOVE WS-CROSS-PRICE-VALUE TO WS-MAX-FILL-PRICE-VAL
092500         MOVE WS-CROSS-PRICE-FLAG  TO WS-MAX-FILL-PRICE-FLG
092600         MOVE WS-FILL-VOLUME-THIS  TO WS-MAX-FILL-VOLUME
092700     ELSE
092800         IF WS-CROSS-PRICE-VALUE < WS-MIN-FILL-PRICE-VAL
092900             MOVE WS-CROSS-PRICE-VALUE TO WS-MIN-FILL-PRICE-VAL
093000             MOVE WS-CROSS-PRICE-FLAG  TO WS-MIN-FILL-PRICE-FLG
093100         END-IF
093200         IF WS-CROSS-PRICE-VALUE > WS-MAX-FILL-PRICE-VAL
093300             MOVE WS-CROSS-PRICE-VALUE TO WS-MAX-FILL-PRICE-VAL
093400             MOVE WS-CROSS-PRICE-FLAG  TO WS-MAX-FILL-PRICE-FLG
093500             MOVE WS-FILL-VOLUME-THIS  TO WS-MAX-FILL-VOLUME
093600         END-IF
093700     END-IF.
093800     MOVE WS-MIN-FILL-PRICE-VAL TO PCT-LAST-SALE-PRICE-VALUE
093900                    (WS-PCT-PTR).
094000     MOVE WS-MIN-FILL-PRICE-FLG TO PCT-LAST-SALE-PRICE-FLAG
094100                    (WS-PCT-PTR).
094200     SET PCT-LAST-SALE-EXISTS (WS-PCT-PTR) TO TRUE.
094300     MOVE WS-POST-FILL-USER      TO WS-POST-LS-USER.
094400     MOVE WS-POST-FILL-PRODUCT   TO WS-POST-LS-PRODUCT.
094500     MOVE WS-MIN-FILL-PRICE-VAL  TO WS-POST-LS-PRICE-VALUE.
094600     MOVE WS-MAX-FILL-VOLUME     TO WS-POST-LS-VOLUME.
094700     PERFORM 8100-POST-LASTSALE-TO-POSITION.
094800*
094900 5045-ARCHIVE-FILLED-SELL.
095000     ADD +1 TO PCT-OLD-COUNT (WS-PCT-PTR).
095100     SET PCT-OLD-IDX TO PCT-OLD-COUNT (WS-PCT-PTR).
095200     MOVE PCT-SELL-TABLE (WS-PCT-PTR, WS-OPP-PTR)
095300         TO PCT-OLD-TABLE (WS-PCT-PTR, PCT-OLD-IDX).
095400     SET PCO-LEFT-BY-FILL (WS-PCT-PTR, PCT-OLD-IDX) TO TRUE.
095500     PERFORM 5047-SHIFT-SELL-DOWN VARYING PCT-SELL-IDX
095600             FROM WS-OPP-PTR BY 1
095700             UNTIL PCT-SELL-IDX >= PCT-SELL-COUNT (WS-PCT-PTR).
095800     SUBTRACT 1 FROM PCT-SELL-COUNT (WS-PCT-PTR).
095900*
096000 5047-SHIFT-SELL-DOWN.
096100     MOVE PCT-SELL-TABLE (WS-PCT-PTR, PCT-SELL-IDX + 1)
096200         TO PCT-SELL-TABLE (WS-PCT-PTR, PCT-SELL-IDX).
096300*
096400 5046-ARCHIVE-FILLED-BUY.
096500     ADD +1 TO PCT-OLD-COUNT (WS-PCT-PTR).
096600     SET PCT-OLD-IDX TO PCT-OLD-COUNT (WS-PCT-PTR).
096700     MOVE PCT-BUY-TABLE (WS-PCT-PTR, WS-OPP-PTR)
096800         TO PCT-OLD-TABLE (WS-PCT-PTR, PCT-OLD-IDX).
096900     SET PCO-LEFT-BY-FILL (WS-PCT-PTR, PCT-OLD-IDX) TO TRUE.
097000     PERFORM 5048-SHIFT-BUY-DOWN VARYING PCT-BUY-IDX
097100             FROM WS-OPP-PTR BY 1
097200             UNTIL PCT-BUY-IDX >= PCT-BUY-COUNT (WS-PCT-PTR).
097300     SUBTRACT 1 FROM PCT-BUY-COUNT (WS-PCT-PTR).
097400*
097500 5048-SHIFT-BUY-DOWN.
097600     MOVE PCT-BUY-TABLE (WS-PCT-PTR, PCT-BUY-IDX + 1)
097700         TO PCT-BUY-TABLE (WS-PCT-PTR, PCT-BUY-IDX).
097800*
097900 5060-WRITE-FILL-INCOMING.
098000     MOVE WS-NEW-TR-USER          TO FILL-USER.
098100     MOVE WS-NEW-TR-PRODUCT       TO FILL-PRODUCT.
098200     MOVE WS-CROSS-PRICE-VALUE    TO FILL-PRICE-VALUE.
098300     MOVE WS-CROSS-PRICE-FLAG     TO FILL-PRICE-MARKET-FLAG.
098400     MOVE WS-FILL-VOLUME-THIS     TO FILL-VOLUME.
098500     MOVE WS-NEW-TR-SIDE          TO FILL-SIDE.
098600     MOVE WS-NEW-TR-ID            TO FILL-ID.
098700     SET WS-FMT-IS-FILL-LEG TO TRUE.
098800     MOVE FILL-SIDE TO WS-FMT-SIDE.
098900     MOVE WS-NEW-TR-REM-VOLUME TO WS-FMT-VOLUME.
099000     CALL 'DSXFMT' USING WS-FMT-REASON-CODE WS-FMT-SIDE
099100             WS-FMT-VOLUME WS-FMT-DETAILS-OUT.
099200     MOVE WS-FMT-DETAILS-OUT TO FILL-DETAILS.
099300     PERFORM 9300-WRITE-FILL.
099400     MOVE FILL-USER TO WS-POST-FILL-USER.
099500     MOVE FILL-PRODUCT TO WS-POST-FILL-PRODUCT.
099600     MOVE FILL-SIDE TO WS-POST-FILL-SIDE.
099700     MOVE WS-FILL-VOLUME-THIS TO WS-POST-FILL-VOLUME.
099800     MOVE WS-CROSS-PRICE-VALUE TO WS-POST-FILL-PRICE-VALUE.
099900     PERFORM 8000-POST-FILL-TO-POSITION.
100000*
100100 5050-INSERT-RESTING-ENTRY.
100200*    INSERTS WS-NEW-TRADABLE INTO ITS OWN SIDE'S TABLE, KEEPING
100300*    THE TABLE IN STANDING BEST-PRICE-FIRST, THEN ARRIVAL-SEQUENCE
100400*    ORDER.  MARKET-PRICED ENTRIES ALWAYS SORT AHEAD OF LIMITS.
100500     IF WS-NEW-TR-SIDE = 'BUY '
100600         PERFORM 5051-INSERT-BUY-ENTRY
100700     ELSE
100800         PERFORM 5061-INSERT-SELL-ENTRY
100900     END-IF.
101000*
101100 5051-INSERT-BUY-ENTRY.
101200     SET WS-INSERT-AT TO PCT-BUY-COUNT (WS-PCT-PTR).
101300     ADD +1 TO WS-INSERT-AT.
101400     SET WS-INSERT-POINT-NOT-FOUND TO TRUE.
101500     PERFORM 5052-FIND-BUY-INSERT-POINT
101600             VARYING WS-SCAN-IDX FROM 1 BY 1
101700             UNTIL WS-SCAN-IDX > PCT-BUY-COUNT (WS-PCT-PTR)
101800                OR WS-INSERT-POINT-FOUND.
101900     PERFORM 5053-SHIFT-BUY-UP
102000             VARYING PCT-BUY-IDX FROM PCT-BUY-COUNT (WS-PCT-PTR)
102100             BY -1 UNTIL PCT-BUY-IDX < WS-INSERT-AT.
102200     SET PCT-BUY-IDX TO WS-INSERT-AT.
102300     MOVE WS-NEW-TR-ID             TO PCB-ID (WS-PCT-PTR,
102400                PCT-BUY-IDX).
102500     MOVE WS-NEW-TR-USER           TO PCB-USER (WS-PCT-PTR,
102600                PCT-BUY-IDX).
102700     MOVE WS-NEW-TR-PRODUCT        TO PCB-PRODUCT (WS-PCT-PTR,
102800                PCT-BUY-IDX).
102900     MOVE WS-NEW-TR-SIDE           TO PCB-SIDE (WS-PCT-PTR,
103000                PCT-BUY-IDX).
103100     MOVE WS-NEW-TR-PRICE-VALUE    TO PCB-PRICE-VALUE (WS-PCT-PTR,
103200                PCT-BUY-IDX).
103300     MOVE WS-NEW-TR-PRICE-FLAG
103400                 TO PCB-PRICE-MARKET-FLAG (WS-PCT-PTR,
103500                    PCT-BUY-IDX).
103600     MOVE WS-NEW-TR-ORIG-VOLUME
103700                   TO PCB-ORIGINAL-VOLUME (WS-PCT-PTR,
103800                    PCT-BUY-IDX).
103900     MOVE WS-NEW-TR-REM-VOLUME     TO PCB-REM-VOLUME (WS-PCT-PTR,
104000                PCT-BUY-IDX).
104100     MOVE WS-NEW-TR-CANC-VOLUME
104200                 TO PCB-CANCELLED-VOLUME (WS-PCT-PTR,
104300                    PCT-BUY-IDX).
104400     MOVE WS-NEW-TR-IS-QUOTE       TO PCB-IS-QUOTE (WS-PCT-PTR,
104500                PCT-BUY-IDX).
104600     MOVE WS-NEXT-SEQUENCE-NBR     TO PCB-SEQUENCE (WS-PCT-PTR,
104700                PCT-BUY-IDX).
104800     SET PCT-BUY-COUNT (WS-PCT-PTR) UP BY 1.
104900*
105000 5052-FIND-BUY-INSERT-POINT.
105100     IF PCB-PRICE-IS-LIMIT (WS-PCT-PTR, WS-SCAN-IDX)
105200       AND WS-NEW-TR-PRICE-FLAG = 'N'
105300       AND PCB-PRICE-VALUE (WS-PCT-PTR, WS-SCAN-IDX)
105400             < WS-NEW-TR-PRICE-VALUE
105500         SET WS-INSERT-AT TO WS-SCAN-IDX
105600         SET WS-INSERT-POINT-FOUND TO TRUE
105700     END-IF.
105800     IF NOT WS-INSERT-POINT-FOUND
105900       AND PCB-PRICE-IS-LIMIT (WS-PCT-PTR, WS-SCAN-IDX)
106000       AND WS-NEW-TR-PRICE-FLAG = 'Y'
106100         SET WS-INSERT-AT TO WS-SCAN-IDX
106200         SET WS-INSERT-POINT-FOUND TO TRUE
106300     END-IF.
106400*
106500 5053-SHIFT-BUY-UP.
106600     MOVE PCT-BUY-TABLE (WS-PCT-PTR, PCT-BUY-IDX)
106700         TO PCT-BUY-TABLE (WS-PCT-PTR, PCT-BUY-IDX + 1).
106800*
106900 5061-INSERT-SELL-ENTRY.
107000     SET WS-INSERT-AT TO PCT-SELL-COUNT (WS-PCT-PTR).
107100     ADD +1 TO WS-INSERT-AT.
107200     SET WS-INSERT-POINT-NOT-FOUND TO TRUE.
107300     PERFORM 5062-FIND-SELL-INSERT-POINT
107400             VARYING WS-SCAN-IDX FROM 1 BY 1
107500             UNTIL WS-SCAN-IDX > PCT-SELL-COUNT (WS-PCT-PTR)
107600                OR WS-INSERT-POINT-FOUND.
107700     PERFORM 5063-SHIFT-SELL-UP
107800             VARYING PCT-SELL-IDX FROM PCT-SELL-COUNT (WS-PCT-PTR)
107900             BY -1 UNTIL PCT-SELL-IDX < WS-INSERT-AT.
108000     SET PCT-SELL-IDX TO WS-INSERT-AT.
108100     MOVE WS-NEW-TR-ID            TO PCS-ID (WS-PCT-PTR,
108200                PCT-SELL-IDX).
108300     MOVE WS-NEW-TR-USER          TO PCS-USER (WS-PCT-PTR,
108400                PCT-SELL-IDX).
108500     MOVE WS-NEW-TR-PRODUCT       TO PCS-PRODUCT (WS-PCT-PTR,
108600                PCT-SELL-IDX).
108700     MOVE WS-NEW-TR-SIDE          TO PCS-SIDE (WS-PCT-PTR,
108800                PCT-SELL-IDX).
108900     MOVE WS-NEW-TR-PRICE-VALUE   TO PCS-PRICE-VALUE (WS-PCT-PTR,
109000                PCT-SELL-IDX).
109100     MOVE WS-NEW-TR-PRICE-FLAG
109200               TO PCS-PRICE-MARKET-FLAG (WS-PCT-PTR,
109300                    PCT-SELL-IDX).
109400     MOVE WS-NEW-TR-ORIG-VOLUME
109500                 TO PCS-ORIGINAL-VOLUME (WS-PCT-PTR,
109600                    PCT-SELL-IDX).
109700     MOVE WS-NEW-TR-REM-VOLUME    TO PCS-REM-VOLUME (WS-PCT-PTR,
109800                PCT-SELL-IDX).
109900     MOVE WS-NEW-TR-CANC-VOLUME
110000                 TO PCS-CANCELLED-VOLUME (WS-PCT-PTR,
110100                    PCT-SELL-IDX).
110200     MOVE WS-NEW-TR-IS-QUOTE      TO PCS-IS-QUOTE (WS-PCT-PTR,
110300                PCT-SELL-IDX).
110400     MOVE WS-NEXT-SEQUENCE-NBR    TO PCS-SEQUENCE (WS-PCT-PTR,
110500                PCT-SELL-IDX).
110600     SET PCT-SELL-COUNT (WS-PCT-PTR) UP BY 1.
110700*
110800 5062-FIND-SELL-INSERT-POINT.
110900     IF PCS-PRICE-IS-LIMIT (WS-PCT-PTR, WS-SCAN-IDX)
111000       AND WS-NEW-TR-PRICE-FLAG = 'N'
111100       AND PCS-PRICE-VALUE (WS-PCT-PTR, WS-SCAN-IDX)
111200             > WS-NEW-TR-PRICE-VALUE
111300         SET WS-INSERT-AT TO WS-SCAN-IDX
111400         SET WS-INSERT-POINT-FOUND TO TRUE
111500     END-IF.
111600     IF NOT WS-INSERT-POINT-FOUND
111700       AND PCS-PRICE-IS-LIMIT (WS-PCT-PTR, WS-SCAN-IDX)
111800       AND WS-NEW-TR-PRICE-FLAG = 'Y'
111900         SET WS-INSERT-AT TO WS-SCAN-IDX
112000         SET WS-INSERT-POINT-FOUND TO TRUE
112100     END-IF.
112200*
112300 5063-SHIFT-SELL-UP.
112400     MOVE PCT-SELL-TABLE (WS-PCT-PTR, PCT-SELL-IDX)
112500         TO PCT-SELL-TABLE (WS-PCT-PTR, PCT-SELL-IDX + 1).
112600*
112700 6000-OPEN-MARKET-AUCTION.
112800*    CROSSES THE WHOLE BOOK ONE TIME AT PREOPEN-TO-OPEN.  WALKS
112900*    THE BUY BOOK FROM BEST PRICE, MATCHING EACH RESTING BUY
113000*    AGAINST THE SELL BOOK EXACTLY AS 5000-MATCH-INCOMING DOES FOR
113100*    AN INCOMING ORDER, UNTIL NEITHER SIDE CAN CROSS.
113200     SET WS-SIDE-PTR TO 1.
113300 6010-AUCTION-LOOP.
113400     IF WS-SIDE-PTR > PCT-BUY-COUNT (WS-PCT-PTR)
113500         GO TO 6000-EXIT.
113600     IF PCT-SELL-COUNT (WS-PCT-PTR) = ZERO
113700         GO TO 6000-EXIT.
113800     MOVE PCB-ID (WS-PCT-PTR, WS-SIDE-PTR)          TO
113900                    WS-NEW-TR-ID.
114000     MOVE PCB-USER (WS-PCT-PTR, WS-SIDE-PTR)        TO
114100                    WS-NEW-TR-USER.
114200     MOVE PCB-PRODUCT (WS-PCT-PTR, WS-SIDE-PTR)     TO
114300                    WS-NEW-TR-PRODUCT.
114400     MOVE 'BUY '                                     TO
114500                    WS-NEW-TR-SIDE.
114600     MOVE PCB-PRICE-VALUE (WS-PCT-PTR, WS-SIDE-PTR)
114700                                          TO
114800                    WS-NEW-TR-PRICE-VALUE.
114900     MOVE PCB-PRICE-MARKET-FLAG (WS-PCT-PTR, WS-SIDE-PTR)
115000                                          TO WS-NEW-TR-PRICE-FLAG.
115100     MOVE PCB-REM-VOLUME (WS-PCT-PTR, WS-SIDE-PTR) TO
115200                    WS-NEW-TR-REM-VOLUME.
115250     PERFORM 4995-RESET-FILL-ROUND-STATS.
115300     PERFORM 5000-MATCH-INCOMING.
115400     MOVE WS-NEW-TR-REM-VOLUME TO PCB-REM-VOLUME (WS-PCT-PTR,
115500                    WS-SIDE-PTR).
115600     IF PCB-REM-VOLUME (WS-PCT-PTR, WS-SIDE-PTR) = ZERO
115700         SET WS-OPP-PTR TO WS-SIDE-PTR
115800         PERFORM 5046-ARCHIVE-FILLED-BUY
115900     ELSE
116000         ADD +1 TO WS-SIDE-PTR
116100     END-IF.
116200     GO TO 6010-AUCTION-LOOP.
116300 6000-EXIT.
116400     EXIT.
116500*
116600 6500-CHANGE-MARKET-STATE.
116700*    TABLE-DRIVEN TRANSITION CHECK -- WS-MARKET-TRANSITION-TABLE
116800*    HOLDS THE THREE LEGAL FROM/TO PAIRS.  AN ILLEGAL REQUEST IS
116900*    LOGGED AND IGNORED RATHER THAN ABENDING THE RUN.
117000     SET WS-PRODUCT-WAS-FOUND TO FALSE.
117100     PERFORM 6510-SCAN-TRANSITION-TABLE VARYING WS-SCAN-IDX
117200             FROM 1 BY 1 UNTIL WS-SCAN-IDX > 3.
117300     IF NOT WS-PRODUCT-WAS-FOUND
117400         DISPLAY 'DSXMAIN - ILLEGAL MARKET STATE CHANGE FOR '
117500                 TX-PRODUCT ' FROM ' PCT-MARKET-STATE (WS-PCT-PTR)
117600                 ' TO ' TX-MARKET-STATE
117700         GO TO 6500-EXIT.
117800     IF TX-STATE-IS-OPEN
117900         PERFORM 6000-OPEN-MARKET-AUCTION.
118000     MOVE TX-MARKET-STATE TO PCT-MARKET-STATE (WS-PCT-PTR).
118100     IF TX-STATE-IS-CLOSED
118200         PERFORM 7000-CLOSE-MARKET-MASSCANCEL.
118300     PERFORM 7500-REFRESH-CURRENT-MARKET.
118400 6500-EXIT.
118500     EXIT.
118600*
118700 6510-SCAN-TRANSITION-TABLE.
118800     IF WS-MT-FROM-STATE (WS-SCAN-IDX) = PCT-MARKET-STATE
118900                (WS-PCT-PTR)
119000       AND WS-MT-TO-STATE (WS-SCAN-IDX) = TX-MARKET-STATE
119100         SET WS-PRODUCT-WAS-FOUND TO TRUE
119200     END-IF.
119300*
119400 7000-CLOSE-MARKET-MASSCANCEL.
119500*    EVERY ENTRY STILL RESTING ON EITHER SIDE IS CANCELLED AND
119600*    WRITTEN TO THE OLD-ENTRIES ARCHIVE AS LEFT-BY-MASSCANCEL.
119700     PERFORM 7010-MASSCANCEL-ONE-BUY
119800             UNTIL PCT-BUY-COUNT (WS-PCT-PTR) = ZERO.
119900     PERFORM 7020-MASSCANCEL-ONE-SELL
120000             UNTIL PCT-SELL-COUNT (WS-PCT-PTR) = ZERO.
120100*
120200 7010-MASSCANCEL-ONE-BUY.
120210*    DSX-0299: THE NOTICE TEXT NOW DISTINGUISHES AN ORDER FROM A
120220*    QUOTE-SIDE THE SAME WAY THE BY-ID AND BY-USER CANCEL PATHS
120230*    DO, VIA DSXFMT, INSTEAD OF A FLAT 'MASS CANCEL AT CLOSE'.
120240     SET WS-SIDE-PTR TO 1.
120300     MOVE PCB-USER (WS-PCT-PTR, WS-SIDE-PTR)    TO CANCEL-USER.
120500     MOVE PCB-PRODUCT (WS-PCT-PTR, WS-SIDE-PTR) TO
120600                CANCEL-PRODUCT.
120700     MOVE PCB-PRICE-VALUE (WS-PCT-PTR, WS-SIDE-PTR)
120800                                              TO
120900                CANCEL-PRICE-VALUE.
121000     MOVE PCB-PRICE-MARKET-FLAG (WS-PCT-PTR, WS-SIDE-PTR)
121100                                        TO
121200                CANCEL-PRICE-MARKET-FLAG.
121300     MOVE PCB-REM-VOLUME (WS-PCT-PTR, WS-SIDE-PTR) TO
121400                CANCEL-VOLUME.
121500     MOVE PCB-SIDE (WS-PCT-PTR, WS-SIDE-PTR)    TO CANCEL-SIDE.
121600     MOVE PCB-ID (WS-PCT-PTR, WS-SIDE-PTR)      TO CANCEL-ID.
121610     IF PCB-ENTRY-IS-QUOTE (WS-PCT-PTR, WS-SIDE-PTR)
121620         SET WS-FMT-IS-QUOTE-CANCEL TO TRUE
121630     ELSE
121640         SET WS-FMT-IS-ORDER-CANCEL TO TRUE
121650     END-IF.
121700     MOVE CANCEL-SIDE TO WS-FMT-SIDE.
121900     MOVE ZERO TO WS-FMT-VOLUME.
121950     CALL 'DSXFMT' USING WS-FMT-REASON-CODE WS-FMT-SIDE
121960                          WS-FMT-VOLUME WS-FMT-DETAILS-OUT.
121970     MOVE WS-FMT-DETAILS-OUT TO CANCEL-DETAILS.
122100     PERFORM 9350-WRITE-CANCEL.
122200     ADD +1 TO PCT-OLD-COUNT (WS-PCT-PTR).
122300     SET PCT-OLD-IDX TO PCT-OLD-COUNT (WS-PCT-PTR).
122400     MOVE PCT-BUY-TABLE (WS-PCT-PTR, WS-SIDE-PTR)
122500         TO PCT-OLD-TABLE (WS-PCT-PTR, PCT-OLD-IDX).
122600     SET PCO-LEFT-BY-MASSCANCEL (WS-PCT-PTR, PCT-OLD-IDX) TO
122700                TRUE.
122800     PERFORM 7011-SHIFT-BUY-DOWN VARYING PCT-BUY-IDX FROM 1 BY 1
122900             UNTIL PCT-BUY-IDX >= PCT-BUY-COUNT (WS-PCT-PTR).
123000     SUBTRACT 1 FROM PCT-BUY-COUNT (WS-PCT-PTR).
123100*
123200 7011-SHIFT-BUY-DOWN.
123300     MOVE PCT-BUY-TABLE (WS-PCT-PTR, PCT-BUY-IDX + 1)
123400         TO PCT-BUY-TABLE (WS-PCT-PTR, PCT-BUY-IDX).
123500*
123600 7020-MASSCANCEL-ONE-SELL.
123610*    DSX-0299: SAME DSXFMT-DRIVEN NOTICE TEXT AS THE BUY SIDE
123620*    ABOVE -- SEE 7010-MASSCANCEL-ONE-BUY.
123640     SET WS-SIDE-PTR TO 1.
123800     MOVE PCS-USER (WS-PCT-PTR, WS-SIDE-PTR)    TO CANCEL-USER.
123900     MOVE PCS-PRODUCT (WS-PCT-PTR, WS-SIDE-PTR) TO
124000                CANCEL-PRODUCT.
124100     MOVE PCS-PRICE-VALUE (WS-PCT-PTR, WS-SIDE-PTR)
124200                                              TO
124300                CANCEL-PRICE-VALUE.
124400     MOVE PCS-PRICE-MARKET-FLAG (WS-PCT-PTR, WS-SIDE-PTR)
124500                                        TO
124600                CANCEL-PRICE-MARKET-FLAG.
124700     MOVE PCS-REM-VOLUME (WS-PCT-PTR, WS-SIDE-PTR) TO
124800                CANCEL-VOLUME.
124900     MOVE PCS-SIDE (WS-PCT-PTR, WS-SIDE-PTR)    TO CANCEL-SIDE.
125000     MOVE PCS-ID (WS-PCT-PTR, WS-SIDE-PTR)      TO CANCEL-ID.
125010     IF PCS-ENTRY-IS-QUOTE (WS-PCT-PTR, WS-SIDE-PTR)
125020         SET WS-FMT-IS-QUOTE-CANCEL TO TRUE
125030     ELSE
125040         SET WS-FMT-IS-ORDER-CANCEL TO TRUE
125050     END-IF.
125100     MOVE CANCEL-SIDE TO WS-FMT-SIDE.
125300     MOVE ZERO TO WS-FMT-VOLUME.
125350     CALL 'DSXFMT' USING WS-FMT-REASON-CODE WS-FMT-SIDE
125360                          WS-FMT-VOLUME WS-FMT-DETAILS-OUT.
125370     MOVE WS-FMT-DETAILS-OUT TO CANCEL-DETAILS.
125500     PERFORM 9350-WRITE-CANCEL.
125600     ADD +1 TO PCT-OLD-COUNT (WS-PCT-PTR).
125700     SET PCT-OLD-IDX TO PCT-OLD-COUNT (WS-PCT-PTR).
125800     MOVE PCT-SELL-TABLE (WS-PCT-PTR, WS-SIDE-PTR)
125900         TO PCT-OLD-TABLE (WS-PCT-PTR, PCT-OLD-IDX).
126000     SET PCO-LEFT-BY-MASSCANCEL (WS-PCT-PTR, PCT-OLD-IDX) TO
126100                TRUE.
126200     PERFORM 7021-SHIFT-SELL-DOWN VARYING PCT-SELL-IDX FROM 1 BY 1
126300             UNTIL PCT-SELL-IDX >= PCT-SELL-COUNT (WS-PCT-PTR).
126400     SUBTRACT 1 FROM PCT-SELL-COUNT (WS-PCT-PTR).
126500*
126600 7021-SHIFT-SELL-DOWN.
126700     MOVE PCT-SELL-TABLE (WS-PCT-PTR, PCT-SELL-IDX + 1)
126800         TO PCT-SELL-TABLE (WS-PCT-PTR, PCT-SELL-IDX).
126900*
127000 7500-REFRESH-CURRENT-MARKET.
127100*    WRITES A MARKET DATA RECORD ONLY WHEN THE BEST BID OR ASK
127200*    ACTUALLY CHANGED, NOT ON EVERY TRANSACTION.
127300     MOVE 'N' TO WS-MARKET-CHANGED-SW.
127400     IF PCT-BUY-COUNT (WS-PCT-PTR) > ZERO
127500         IF PCT-CURR-BUY-PRICE-VALUE (WS-PCT-PTR)
127600               NOT = PCB-PRICE-VALUE (WS-PCT-PTR, 1)
127700           OR PCT-CURR-BUY-PRICE-FLAG (WS-PCT-PTR)
127800               NOT = PCB-PRICE-MARKET-FLAG (WS-PCT-PTR, 1)
127900           OR PCT-CURR-BUY-VOLUME (WS-PCT-PTR)
128000               NOT = PCB-REM-VOLUME (WS-PCT-PTR, 1)
128100             SET MARKET-SNAPSHOT-CHANGED TO TRUE
128200         END-IF
128300         MOVE PCB-PRICE-VALUE (WS-PCT-PTR, 1)
128400                                TO PCT-CURR-BUY-PRICE-VALUE
128500                    (WS-PCT-PTR)
128600         MOVE PCB-PRICE-MARKET-FLAG (WS-PCT-PTR, 1)
128700                                TO PCT-CURR-BUY-PRICE-FLAG
128800                    (WS-PCT-PTR)
128900         MOVE PCB-REM-VOLUME (WS-PCT-PTR, 1)
129000                                TO PCT-CURR-BUY-VOLUME
129100                    (WS-PCT-PTR)
129200     ELSE
129300         IF PCT-CURR-BUY-VOLUME (WS-PCT-PTR) NOT = ZERO
129400             SET MARKET-SNAPSHOT-CHANGED TO TRUE
129500         END-IF
129600         MOVE ZERO TO PCT-CURR-BUY-PRICE-VALUE (WS-PCT-PTR)
129700         MOVE 'N'  TO PCT-CURR-BUY-PRICE-FLAG (WS-PCT-PTR)
129800         MOVE ZERO TO PCT-CURR-BUY-VOLUME (WS-PCT-PTR)
129900     END-IF.
130000     IF PCT-SELL-COUNT (WS-PCT-PTR) > ZERO
130100         IF PCT-CURR-SELL-PRICE-VALUE (WS-PCT-PTR)
130200               NOT = PCS-PRICE-VALUE (WS-PCT-PTR, 1)
130300           OR PCT-CURR-SELL-PRICE-FLAG (WS-PCT-PTR)
130400               NOT = PCS-PRICE-MARKET-FLAG (WS-PCT-PTR, 1)
130500           OR PCT-CURR-SELL-VOLUME (WS-PCT-PTR)
130600               NOT = PCS-REM-VOLUME (WS-PCT-PTR, 1)
130700             SET MARKET-SNAPSHOT-CHANGED TO TRUE
130800         END-IF
130900         MOVE PCS-PRICE-VALUE (WS-PCT-PTR, 1)
131000                                TO PCT-CURR-SELL-PRICE-VALUE
131100                    (WS-PCT-PTR)
131200         MOVE PCS-PRICE-MARKET-FLAG (WS-PCT-PTR, 1)
131300                                TO PCT-CURR-SELL-PRICE-FLAG
131400                    (WS-PCT-PTR)
131500         MOVE PCS-REM-VOLUME (WS-PCT-PTR, 1)
131600                                TO PCT-CURR-SELL-VOLUME
131700                    (WS-PCT-PTR)
131800     ELSE
131900         IF PCT-CURR-SELL-VOLUME (WS-PCT-PTR) NOT = ZERO
132000             SET MARKET-SNAPSHOT-CHANGED TO TRUE
132100         END-IF
132200         MOVE ZERO TO PCT-CURR-SELL-PRICE-VALUE (WS-PCT-PTR)
132300         MOVE 'N'  TO PCT-CURR-SELL-PRICE-FLAG (WS-PCT-PTR)
132400         MOVE ZERO TO PCT-CURR-SELL-VOLUME (WS-PCT-PTR)
132500     END-IF.
132600     IF MARKET-SNAPSHOT-CHANGED
132700         MOVE PCT-PRODUCT-ID (WS-PCT-PTR)        TO MD-PRODUCT
132800         MOVE PCT-CURR-BUY-PRICE-VALUE (WS-PCT-PTR) TO
132900                    MD-BUY-PRICE-VALUE
133000         MOVE PCT-CURR-BUY-PRICE-FLAG (WS-PCT-PTR)
133100                                            TO
133200                    MD-BUY-PRICE-MARKET-FLAG
133300         MOVE PCT-CURR-BUY-VOLUME (WS-PCT-PTR)   TO MD-BUY-VOLUME
133400         MOVE PCT-CURR-SELL-PRICE-VALUE (WS-PCT-PTR) TO
133500                    MD-SELL-PRICE-VALUE
133600         MOVE PCT-CURR-SELL-PRICE-FLAG (WS-PCT-PTR)
133700                                            TO
133800                    MD-SELL-PRICE-MARKET-FLAG
133900         MOVE PCT-CURR-SELL-VOLUME (WS-PCT-PTR)  TO MD-SELL-VOLUME
134000         PERFORM 9400-WRITE-MKTDATA
134100     END-IF.
134200*
134300 8000-POST-FILL-TO-POSITION.
134400*    SHARE VOLUME MOVES WITH THE SIDE OF THE FILL; ACCOUNT COSTS
134500*    MOVE OPPOSITE -- A BUY FILL INCREASES SHARES AND COSTS, A
134600*    SELL FILL DECREASES SHARES AND REDUCES COSTS BY THE SAME
134700*    PROCEEDS, LEAVING REALIZED GAIN IMPLICIT IN THE COSTS FIGURE.
134750*    DSX-0295: PROCEEDS (PRICE TIMES VOLUME) ARE NOW EXTENDED BY
134760*    DSXPRC RATHER THAN A COMPUTE HELD IN-LINE HERE, THE SAME AS
134770*    EVERY OTHER PRICE ARITHMETIC IN THE SYSTEM.
134800     PERFORM 8900-FIND-OR-ADD-POSITION.
134900     MOVE WS-POST-FILL-PRICE-VALUE TO WS-PRC-OP1-VALUE.
134910     MOVE 'N'                      TO WS-PRC-OP1-MARKET-FLAG.
134920     MOVE WS-POST-FILL-VOLUME      TO WS-PRC-MULTIPLIER.
134930     SET WS-PRC-OP-IS-MUL TO TRUE.
134940     CALL 'DSXPRC' USING WS-PRC-OPERATION, WS-PRC-OPERAND-1,
134950             WS-PRC-OPERAND-2, WS-PRC-MULTIPLIER, WS-PRC-ANSWER,
134960             WS-PRC-COMPARE-RESULT.
134970     MOVE WS-PRC-ANSWER-VALUE TO WS-PRC-FILL-PROCEEDS.
135200     IF WS-POST-FILL-SIDE = 'BUY '
135300         ADD WS-POST-FILL-VOLUME
135400             TO PPT-SHARE-VOLUME (WS-PPT-PTR)
135500         ADD WS-PRC-FILL-PROCEEDS
135600             TO PPT-ACCOUNT-COSTS (WS-PPT-PTR)
135700     ELSE
135800         SUBTRACT WS-POST-FILL-VOLUME
135900             FROM PPT-SHARE-VOLUME (WS-PPT-PTR)
136000         SUBTRACT WS-PRC-FILL-PROCEEDS
136100             FROM PPT-ACCOUNT-COSTS (WS-PPT-PTR)
136200     END-IF.
136300*
136400 8100-POST-LASTSALE-TO-POSITION.
136500     MOVE WS-POST-LS-USER    TO WS-POST-FILL-USER.
136600     MOVE WS-POST-LS-PRODUCT TO WS-POST-FILL-PRODUCT.
136700     PERFORM 8900-FIND-OR-ADD-POSITION.
136800     MOVE WS-POST-LS-PRICE-VALUE TO PPT-LAST-SALE-PRICE-VALUE
136900                    (WS-PPT-PTR).
137000     MOVE 'N'                    TO PPT-LAST-SALE-PRICE-FLAG
137100                    (WS-PPT-PTR).
137200*
137300 8900-FIND-OR-ADD-POSITION.
137400     SET WS-PRODUCT-WAS-FOUND TO FALSE.
137500     MOVE ZERO TO WS-PPT-PTR.
137600     PERFORM 8910-SCAN-POSITION-TABLE VARYING PPT-IDX FROM 1 BY 1
137700             UNTIL PPT-IDX > PPT-ENTRY-COUNT.
137800     IF NOT WS-PRODUCT-WAS-FOUND
137900         ADD +1 TO PPT-ENTRY-COUNT
138000         SET WS-PPT-PTR TO PPT-ENTRY-COUNT
138100         SET PPT-IDX TO PPT-ENTRY-COUNT
138200         MOVE WS-POST-FILL-USER     TO PPT-USER (PPT-IDX)
138300         MOVE WS-POST-FILL-PRODUCT  TO PPT-PRODUCT (PPT-IDX)
138400         MOVE ZERO                  TO PPT-SHARE-VOLUME (PPT-IDX)
138500         MOVE ZERO                  TO PPT-ACCOUNT-COSTS (PPT-IDX)
138600         MOVE ZERO                  TO PPT-LAST-SALE-PRICE-VALUE
138700                    (PPT-IDX)
138800         MOVE 'N'                   TO PPT-LAST-SALE-PRICE-FLAG
138900                    (PPT-IDX)
139000     END-IF.
139100*
139200 8910-SCAN-POSITION-TABLE.
139300     IF PPT-USER (PPT-IDX) = WS-POST-FILL-USER
139400       AND PPT-PRODUCT (PPT-IDX) = WS-POST-FILL-PRODUCT
139500         SET WS-PRODUCT-WAS-FOUND TO TRUE
139600         SET WS-PPT-PTR TO PPT-IDX
139700     END-IF.
139800*
139900 9000-OPEN-ALL-FILES.
140000     OPEN INPUT  BOOKSEED-FILE
140100          INPUT  TRANIN-FILE
140200          OUTPUT FILLOUT-FILE
140300          OUTPUT CANCLOUT-FILE
140400          OUTPUT MKTDOUT-FILE
140500          OUTPUT BOOKOUT-FILE
140600          OUTPUT POSNOUT-FILE
140700          OUTPUT POSRPT-FILE.
140800     IF WS-TRANIN-STATUS NOT = '00'
140900         DISPLAY 'DSXMAIN - ERROR OPENING TRANIN. RC: '
141000                    WS-TRANIN-STATUS
141100         MOVE 16 TO RETURN-CODE
141200         STOP RUN
141300     END-IF.
141400     MOVE ZERO TO PCT-ENTRY-COUNT.
141500     MOVE ZERO TO PPT-ENTRY-COUNT.
141600     MOVE ZERO TO WS-NEXT-SEQUENCE-NBR.
141700*
141800 9100-READ-BOOKSEED.
141900     READ BOOKSEED-FILE
142000         AT END SET BOOKSEED-AT-EOF TO TRUE.
142100     IF WS-BOOKSEED-STATUS = '00'
142200         ADD +1 TO WS-NBR-BOOKSEED-RECS
142300         PERFORM 9150-LOAD-BOOKSEED-ENTRY
142400     ELSE
142500         IF WS-BOOKSEED-STATUS NOT = '10'
142600             DISPLAY 'DSXMAIN - BOOKSEED READ ERROR. RC: '
142700                     WS-BOOKSEED-STATUS
142800             SET BOOKSEED-AT-EOF TO TRUE
142900         END-IF
143000     END-IF.
143100 9100-EXIT.
143200     EXIT.
143300*
143400 9150-LOAD-BOOKSEED-ENTRY.
143500     MOVE TR-PRODUCT TO WS-SEED-LOOKUP-PRODUCT.
143600     SET WS-PRODUCT-WAS-FOUND TO FALSE.
143700     MOVE ZERO TO WS-PCT-PTR.
143800     PERFORM 9155-SCAN-PRODUCT-FOR-SEED VARYING PCT-IDX FROM 1 BY
143900                    1
144000             UNTIL PCT-IDX > PCT-ENTRY-COUNT.
144100     IF NOT WS-PRODUCT-WAS-FOUND
144200         ADD +1 TO PCT-ENTRY-COUNT
144300         SET WS-PCT-PTR TO PCT-ENTRY-COUNT
144400         SET PCT-IDX TO PCT-ENTRY-COUNT
144500         MOVE WS-SEED-LOOKUP-PRODUCT TO PCT-PRODUCT-ID (PCT-IDX)
144600         SET PCT-STATE-IS-CLOSED (PCT-IDX) TO TRUE
144700         SET PCT-NO-LAST-SALE-YET (PCT-IDX) TO TRUE
144800         MOVE ZERO TO PCT-BUY-COUNT (PCT-IDX)
144900         MOVE ZERO TO PCT-SELL-COUNT (PCT-IDX)
145000         MOVE ZERO TO PCT-OLD-COUNT (PCT-IDX)
145100     END-IF.
145200     MOVE TR-ID               TO WS-NEW-TR-ID.
145300     MOVE TR-USER              TO WS-NEW-TR-USER.
145400     MOVE TR-PRODUCT           TO WS-NEW-TR-PRODUCT.
145500     MOVE TR-SIDE               TO WS-NEW-TR-SIDE.
145600     MOVE TR-PRICE-VALUE         TO WS-NEW-TR-PRICE-VALUE.
145700     MOVE TR-PRICE-MARKET-FLAG   TO WS-NEW-TR-PRICE-FLAG.
145800     MOVE TR-ORIGINAL-VOLUME     TO WS-NEW-TR-ORIG-VOLUME.
145900     MOVE TR-REMAINING-VOLUME    TO WS-NEW-TR-REM-VOLUME.
146000     MOVE TR-CANCELLED-VOLUME    TO WS-NEW-TR-CANC-VOLUME.
146100     MOVE TR-IS-QUOTE             TO WS-NEW-TR-IS-QUOTE.
146200     IF TR-SEQUENCE > WS-NEXT-SEQUENCE-NBR
146300         MOVE TR-SEQUENCE TO WS-NEXT-SEQUENCE-NBR
146400     END-IF.
146500     PERFORM 5050-INSERT-RESTING-ENTRY.
146600*    5050 TAKES THE SEQUENCE NUMBER FROM WS-NEXT-SEQUENCE-NBR --
146700*    OVERRIDE IT WITH THE SEED RECORD'S OWN SEQUENCE SO ARRIVAL
146800*    ORDER FROM THE PRIOR RUN IS PRESERVED.
146900     IF WS-NEW-TR-SIDE = 'BUY '
147000         MOVE TR-SEQUENCE TO PCB-SEQUENCE (WS-PCT-PTR,
147100                    PCT-BUY-IDX)
147200     ELSE
147300         MOVE TR-SEQUENCE TO PCS-SEQUENCE (WS-PCT-PTR,
147400                    PCT-SELL-IDX)
147500     END-IF.
147600*
147700 9155-SCAN-PRODUCT-FOR-SEED.
147800     IF PCT-PRODUCT-ID (PCT-IDX) = WS-SEED-LOOKUP-PRODUCT
147900         SET WS-PRODUCT-WAS-FOUND TO TRUE
148000         SET WS-PCT-PTR TO PCT-IDX
148100     END-IF.
148200*
148300 9200-READ-TRANSACTION.
148400     READ TRANIN-FILE
148500         AT END SET TRANIN-AT-EOF TO TRUE.
148600     IF WS-TRANIN-STATUS = '00'
148700         CONTINUE
148800     ELSE
148900         IF WS-TRANIN-STATUS NOT = '10'
149000             DISPLAY 'DSXMAIN - TRANIN READ ERROR. RC: '
149100                    WS-TRANIN-STATUS
149200         END-IF
149300         SET TRANIN-AT-EOF TO TRUE
149400     END-IF.
149500*
149600 9300-WRITE-FILL.
149700     WRITE FILLOUT-RECORD.
149800     ADD +1 TO WS-NBR-FILLS-WRITTEN.
149900*
150000 9350-WRITE-CANCEL.
150100     WRITE CANCLOUT-RECORD.
150200     ADD +1 TO WS-NBR-CANCELS-WRITTEN.
150300*
150400 9400-WRITE-MKTDATA.
150500     WRITE MKTDOUT-RECORD.
150600*
150700 9500-WRITE-ENDING-BOOK.
150800*    WALKS EVERY PRODUCT'S BUY TABLE THEN SELL TABLE.  BOTH ARE
150900*    ALREADY IN PRICE-THEN-ARRIVAL-SEQUENCE ORDER FROM 5050, SO
151000*    THE OUTPUT NEEDS NO SEPARATE SORT STEP.
151100     PERFORM 9510-WRITE-ONE-PRODUCT-BOOK VARYING PCT-IDX FROM 1
151200                    BY 1
151300             UNTIL PCT-IDX > PCT-ENTRY-COUNT.
151400*
151500 9510-WRITE-ONE-PRODUCT-BOOK.
151600     PERFORM 9520-WRITE-ONE-BUY-LEVEL
151700             VARYING PCT-BUY-IDX FROM 1 BY 1
151800             UNTIL PCT-BUY-IDX > PCT-BUY-COUNT (PCT-IDX).
151900     PERFORM 9530-WRITE-ONE-SELL-LEVEL
152000             VARYING PCT-SELL-IDX FROM 1 BY 1
152100             UNTIL PCT-SELL-IDX > PCT-SELL-COUNT (PCT-IDX).
152200*
152300 9520-WRITE-ONE-BUY-LEVEL.
152400     MOVE PCT-BUY-TABLE (PCT-IDX, PCT-BUY-IDX) TO
152500                BOOKOUT-RECORD.
152600     WRITE BOOKOUT-RECORD.
152700*
152800 9530-WRITE-ONE-SELL-LEVEL.
152900     MOVE PCT-SELL-TABLE (PCT-IDX, PCT-SELL-IDX) TO
153000                BOOKOUT-RECORD.
153100     WRITE BOOKOUT-RECORD.
153200*
153300 9550-SORT-POSITIONS.
153400*    DUMPS THE IN-MEMORY POSITION TABLE TO POSNOUT, THEN USES THE
153500*    SORT VERB TO PRODUCE POSNSORT IN USER/PRODUCT ORDER FOR THE
153600*    REPORT'S CONTROL BREAK -- THE TABLE ITSELF IS NOT KEPT SORTED
153700*    SINCE ENTRIES ARE ADDED IN FIRST-SEEN ORDER DURING THE RUN.
153800     PERFORM 9551-WRITE-ONE-POSITION VARYING PPT-IDX FROM 1 BY 1
153900             UNTIL PPT-IDX > PPT-ENTRY-COUNT.
154000     CLOSE POSNOUT-FILE.
154100     SORT POSNSORT-FILE
154200         ON ASCENDING KEY POS-USER OF POSNSORT-RECORD
154300         ON ASCENDING KEY POS-PRODUCT OF POSNSORT-RECORD
154400         USING POSNOUT-FILE
154500         GIVING POSNOUT-FILE.
154600     OPEN INPUT POSNOUT-FILE.
154700*
154800 9551-WRITE-ONE-POSITION.
154850*    DSX-0301: A (USER, PRODUCT) ENTRY THAT NETTED BACK TO ZERO
154860*    SHARES AND ZERO ACCOUNT COSTS OVER THE RUN -- BOUGHT AND
154870*    FULLY SOLD BACK OUT, FOR EXAMPLE -- LEAVES NO TRACE ON THE
154880*    END-OF-RUN POSITION REPORT.
154900     IF PPT-SHARE-VOLUME (PPT-IDX) NOT = ZERO
154920        OR PPT-ACCOUNT-COSTS (PPT-IDX) NOT = ZERO
154940         MOVE PPT-ENTRY (PPT-IDX) TO POSNOUT-RECORD
154960         WRITE POSNOUT-RECORD
154980     END-IF.
155100*
155200 9600-BUILD-POSITION-REPORT.
155300     WRITE POSRPT-RECORD FROM RPT-HEADING-LINE-1 AFTER
155400                    TOP-OF-FORM.
155500     WRITE POSRPT-RECORD FROM RPT-HEADING-LINE-2 AFTER 1.
155600     MOVE SPACES TO WS-RPT-BREAK-USER.
155700     MOVE ZERO TO WS-RPT-USER-TOT-STOCKVAL.
155800     MOVE ZERO TO WS-RPT-USER-TOT-COSTS.
155900     MOVE ZERO TO WS-RPT-GRAND-USER-COUNT.
156100     READ POSNOUT-FILE
156200         AT END SET POSNSORT-AT-EOF TO TRUE.
156300     PERFORM 9605-READ-AND-WRITE-ONE-POSITION UNTIL
156400                    POSNSORT-AT-EOF.
156500     IF WS-RPT-BREAK-USER NOT = SPACES
156600         PERFORM 9650-WRITE-USER-TOTAL
156700     END-IF.
156800     PERFORM 9690-WRITE-FINAL-TOTAL.
156900     CLOSE POSNOUT-FILE.
157000*
157100 9605-READ-AND-WRITE-ONE-POSITION.
157200     IF POS-USER NOT = WS-RPT-BREAK-USER
157300       AND WS-RPT-BREAK-USER NOT = SPACES
157400         PERFORM 9650-WRITE-USER-TOTAL
157500     END-IF.
157600     MOVE POS-USER TO WS-RPT-BREAK-USER.
157700     PERFORM 9610-WRITE-USER-DETAIL.
157800     READ POSNOUT-FILE
157900         AT END SET POSNSORT-AT-EOF TO TRUE
158000     END-READ.
158100*
158200 9610-WRITE-USER-DETAIL.
158300     MOVE POS-USER               TO RPT-DET-USER.
158400     MOVE POS-PRODUCT            TO RPT-DET-PRODUCT.
158500     MOVE POS-SHARE-VOLUME       TO RPT-DET-VOLUME.
158600     MOVE POS-ACCOUNT-COSTS      TO RPT-DET-COSTS.
158700     MOVE POS-LAST-SALE-PRICE-VALUE TO RPT-DET-LAST-SALE.
158800     MOVE POS-LAST-SALE-PRICE-FLAG  TO RPT-DET-LAST-SALE-FLAG.
158850*    MARK-TO-MARKET -- LAST SALE PRICE TIMES NET SHARES HELD,
158860*    ZERO IF NO TRADE HAS EVER BEEN SEEN FOR THE PRODUCT.
158870     COMPUTE WS-RPT-DET-MKT-VALUE ROUNDED =
158880         POS-LAST-SALE-PRICE-VALUE * POS-SHARE-VOLUME.
158890     MOVE WS-RPT-DET-MKT-VALUE TO RPT-DET-MKT-VALUE.
158900     WRITE POSRPT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
159000     ADD WS-RPT-DET-MKT-VALUE TO WS-RPT-USER-TOT-STOCKVAL.
159100     ADD POS-ACCOUNT-COSTS TO WS-RPT-USER-TOT-COSTS.
159400*
159500 9650-WRITE-USER-TOTAL.
159550*    NET ACCOUNT VALUE = TOTAL STOCK VALUE PLUS CASH BALANCE.
159560     COMPUTE WS-RPT-USER-TOT-NETVAL =
159570         WS-RPT-USER-TOT-STOCKVAL + WS-RPT-USER-TOT-COSTS.
159600     MOVE WS-RPT-USER-TOT-STOCKVAL TO RPT-TOT-STOCK-VALUE.
159700     MOVE WS-RPT-USER-TOT-COSTS  TO RPT-TOT-COSTS.
159720     MOVE WS-RPT-USER-TOT-NETVAL TO RPT-TOT-NET-VALUE.
159800     WRITE POSRPT-RECORD FROM RPT-USER-TOTAL-LINE AFTER 1.
159900     MOVE ZERO TO WS-RPT-USER-TOT-STOCKVAL.
160000     MOVE ZERO TO WS-RPT-USER-TOT-COSTS.
160050     ADD +1 TO WS-RPT-GRAND-USER-COUNT.
160100*
160200 9690-WRITE-FINAL-TOTAL.
160300     MOVE WS-RPT-GRAND-USER-COUNT TO RPT-GRAND-USER-COUNT.
160500     WRITE POSRPT-RECORD FROM RPT-FINAL-TOTAL-LINE AFTER 2.
160600*
160700 9900-CLOSE-ALL-FILES.
160800     CLOSE TRANIN-FILE
160900           FILLOUT-FILE
161000           CANCLOUT-FILE
161100           MKTDOUT-FILE
161200           BOOKOUT-FILE
161300           POSRPT-FILE.
161400     DISPLAY 'DSXMAIN - BOOKSEED RECORDS READ:  '
161500                    WS-NBR-BOOKSEED-RECS.
161600     DISPLAY 'DSXMAIN - TRANSACTIONS READ:      '
161700                    WS-NBR-TRANS-READ.
161800     DISPLAY 'DSXMAIN - FILLS WRITTEN:          '
161900                    WS-NBR-FILLS-WRITTEN.
162000     DISPLAY 'DSXMAIN - CANCELS WRITTEN:        '
162100                    WS-NBR-CANCELS-WRITTEN.
162200*
162300*  END OF PROGRAM DSXMAIN
