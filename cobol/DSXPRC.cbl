000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DSXPRC.
000300 AUTHOR. R F CASTLE.
000400 INSTALLATION. DSX EXCHANGE OPERATIONS.
000500 DATE-WRITTEN. APRIL 1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - OPERATIONS USE ONLY.
000800*
000900*-------------------------------------------------------------*
001000*                                                               *
001100*               @BANNER_START@                                 *
001200*      DSXPRC.CBL                                               *
001300*      DSX SIMULATED EXCHANGE - PRICE ARITHMETIC SUBROUTINE     *
001400*               @BANNER_END@                                    *
001500*                                                               *
001600*-------------------------------------------------------------*
001700*
001800*****************************************************************
001900*    DESCRIPTION
002000*
002100* CALLED BY DSXMAIN TO ADD, SUBTRACT, MULTIPLY, OR COMPARE TWO
002200* PRICE VALUES.  A PRICE IS EITHER A LIMIT VALUE IN CENTS OR THE
002300* DISTINGUISHED "MARKET" (UNPRICED) VALUE.  NONE OF THE FOUR
002400* OPERATIONS IS DEFINED WHEN EITHER OPERAND IS MARKET-PRICED --
002500* CALLERS MUST RESOLVE A MARKET PRICE TO A LIMIT VALUE (THE LAST
002600* SALE PRICE, USUALLY) BEFORE CALLING THIS SUBROUTINE.  MULTIPLY
002700* TAKES OPERAND-1 TIMES WS-PRC-MULTIPLIER (A SHARE VOLUME, NOT A
002800* SECOND PRICE) TO PRODUCE AN EXTENDED CONSIDERATION AMOUNT.
002900*
003000*****************************************************************
003100*     AMENDMENT HISTORY
003200*
003300*      DATE         AUTHOR          DESCRIPTION
003400*
003500*    04/02/1991     R F CASTLE      DSX-0001  ORIGINAL PROGRAM.
003600*                                    ADD AND COMPARE ONLY.
003700*    09/30/1992     R F CASTLE      DSX-0019  ADDED SUBTRACT AND
003800*                                    MULTIPLY FOR QUOTE
003900*                   VALIDATION.
004000*    07/19/1998     L M HARDESTY    DSX-0118  Y2K REVIEW - PROGRAM
004100*                                    USES NO DATE FIELDS. NO
004200*                   CHANGE
004300*                                    REQUIRED.
004320*    09/18/2012     T J OKONKWO     DSX-0295  DSXMAIN NOW CALLS
004340*                                    MULTIPLY HERE TO EXTEND FILL
004360*                   PROCEEDS INSTEAD
004380*                                    OF COMPUTING THEM IN-LINE.
004400*
004500*****************************************************************
004600* LINKAGE:
004700*      PARAMETERS:
004800*        1: OPERATION CODE ('ADD','SUB','MUL','CMP')  (PASSED)
004900*        2: OPERAND 1 PRICE GROUP                      (PASSED)
005000*        3: OPERAND 2 PRICE GROUP                      (PASSED)
005100*        4: MULTIPLIER (SHARE VOLUME, MUL ONLY)        (PASSED)
005200*        5: ANSWER PRICE GROUP (ADD/SUB/MUL)            (RETURNED)
005300*        6: COMPARE RESULT 'GT'/'LT'/'EQ' (CMP ONLY)    (RETURNED)
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 INPUT-OUTPUT SECTION.
005700*****************************************************************
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
005950*    DSX-0295: WS-PROGRAM-STATUS AND WS-BAD-OPERAND-SW ARE
005960*    STAND-ALONE SCRATCH ITEMS, NOT PART OF ANY GROUP -- CARRIED
005970*    AS 77-LEVELS, THE SHOP'S USUAL HABIT FOR SUCH FIELDS.
006000*
006100 77  WS-PROGRAM-STATUS            PIC X(30) VALUE SPACES.
006200 77  WS-BAD-OPERAND-SW            PIC X     VALUE 'N'.
006300     88  WS-OPERAND-IS-MARKET              VALUE 'Y'.
006400 01  WS-CALL-COUNTERS.
006500     05  WS-CALLS-TOTAL           PIC S9(9) COMP VALUE ZERO.
006600     05  WS-CALLS-ADD             PIC S9(9) COMP VALUE ZERO.
006700     05  WS-CALLS-SUB             PIC S9(9) COMP VALUE ZERO.
006800     05  WS-CALLS-MUL             PIC S9(9) COMP VALUE ZERO.
006900     05  WS-CALLS-CMP             PIC S9(9) COMP VALUE ZERO.
007000     05  WS-CALLS-REJECTED        PIC S9(9) COMP VALUE ZERO.
007050     05  FILLER                   PIC X(04) VALUE SPACES.
007100*
007200*    WS-CALL-COUNTERS-X GIVES THE DUMP READER A DISPLAYABLE VIEW
007300*    OF THE COUNTERS WITHOUT HAVING TO UNPACK BINARY BY HAND.
007400 01  WS-CALL-COUNTERS-X REDEFINES WS-CALL-COUNTERS.
007500     05  WS-CALLS-TOTAL-X         PIC X(04).
007600     05  WS-CALLS-ADD-X           PIC X(04).
007700     05  WS-CALLS-SUB-X           PIC X(04).
007800     05  WS-CALLS-MUL-X           PIC X(04).
007900     05  WS-CALLS-CMP-X           PIC X(04).
008000     05  WS-CALLS-REJECTED-X      PIC X(04).
008050     05  FILLER                   PIC X(04) VALUE SPACES.
008100*****************************************************************
008200 LINKAGE SECTION.
008300*
008400 01  LK-OPERATION                 PIC X(03).
008500     88  LK-OP-IS-ADD                      VALUE 'ADD'.
008600     88  LK-OP-IS-SUB                      VALUE 'SUB'.
008700     88  LK-OP-IS-MUL                      VALUE 'MUL'.
008800     88  LK-OP-IS-CMP                      VALUE 'CMP'.
008900 01  LK-OPERAND-1.
009000     COPY DSXPRICE REPLACING ==PFX== BY ==LK-OP1==.
009100 01  LK-OPERAND-2.
009200     COPY DSXPRICE REPLACING ==PFX== BY ==LK-OP2==.
009300 01  LK-MULTIPLIER                PIC S9(9) COMP-3.
009400 01  LK-MULTIPLIER-X REDEFINES LK-MULTIPLIER PIC X(05).
009500 01  LK-ANSWER.
009600     COPY DSXPRICE REPLACING ==PFX== BY ==LK-ANSWER==.
009700 01  LK-ANSWER-R REDEFINES LK-ANSWER.
009800     05  LK-ANSWER-PACKED-BYTES   PIC X(06).
009900     05  LK-ANSWER-FLAG-BYTE      PIC X(01).
010000 01  LK-COMPARE-RESULT            PIC X(02).
010100*****************************************************************
010200 PROCEDURE DIVISION USING LK-OPERATION, LK-OPERAND-1,
010300                    LK-OPERAND-2,
010400         LK-MULTIPLIER, LK-ANSWER, LK-COMPARE-RESULT.
010500*
010600 000-MAIN.
010700     MOVE 'PRICE SUBROUTINE STARTED' TO WS-PROGRAM-STATUS.
010800     ADD +1 TO WS-CALLS-TOTAL.
010900     MOVE ZERO  TO LK-ANSWER-VALUE.
011000     MOVE 'N'   TO LK-ANSWER-MARKET-FLAG.
011100     MOVE SPACES TO LK-COMPARE-RESULT.
011200     PERFORM 050-VALIDATE-OPERANDS.
011300     IF WS-OPERAND-IS-MARKET
011400         MOVE 'MARKET OPERAND REJECTED' TO WS-PROGRAM-STATUS
011500         ADD +1 TO WS-CALLS-REJECTED
011600         GOBACK
011700     END-IF.
011800     EVALUATE TRUE
011900         WHEN LK-OP-IS-ADD
012000             ADD +1 TO WS-CALLS-ADD
012100             PERFORM 100-ADD-PRICES
012200         WHEN LK-OP-IS-SUB
012300             ADD +1 TO WS-CALLS-SUB
012400             PERFORM 200-SUBTRACT-PRICES
012500         WHEN LK-OP-IS-MUL
012600             ADD +1 TO WS-CALLS-MUL
012700             PERFORM 300-MULTIPLY-PRICE
012800         WHEN LK-OP-IS-CMP
012900             ADD +1 TO WS-CALLS-CMP
013000             PERFORM 400-COMPARE-PRICES
013100         WHEN OTHER
013200             MOVE 'UNKNOWN OPERATION CODE' TO WS-PROGRAM-STATUS
013300     END-EVALUATE.
013400     MOVE 'PRICE SUBROUTINE ENDED' TO WS-PROGRAM-STATUS.
013500     GOBACK.
013600*
013700 050-VALIDATE-OPERANDS.
013800*    MARKET PRICES HAVE NO ARITHMETIC OR ORDERING AMONG THEMSELVES
013900*    -- THE CALLER MUST RESOLVE THEM BEFORE CALLING THIS PROGRAM.
014000     SET WS-OPERAND-IS-MARKET TO FALSE.
014100     IF LK-OP1-MARKET-FLAG = 'Y'
014200         SET WS-OPERAND-IS-MARKET TO TRUE
014300     END-IF.
014400     IF LK-OP-IS-CMP OR LK-OP-IS-ADD OR LK-OP-IS-SUB
014500         IF LK-OP2-MARKET-FLAG = 'Y'
014600             SET WS-OPERAND-IS-MARKET TO TRUE
014700         END-IF
014800     END-IF.
014900*
015000 100-ADD-PRICES.
015100     COMPUTE LK-ANSWER-VALUE ROUNDED =
015200         LK-OP1-VALUE + LK-OP2-VALUE.
015300     MOVE 'N' TO LK-ANSWER-MARKET-FLAG.
015400*
015500 200-SUBTRACT-PRICES.
015600     COMPUTE LK-ANSWER-VALUE ROUNDED =
015700         LK-OP1-VALUE - LK-OP2-VALUE.
015800     MOVE 'N' TO LK-ANSWER-MARKET-FLAG.
015900*
016000 300-MULTIPLY-PRICE.
016100     COMPUTE LK-ANSWER-VALUE ROUNDED =
016200         LK-OP1-VALUE * LK-MULTIPLIER.
016300     MOVE 'N' TO LK-ANSWER-MARKET-FLAG.
016400*
016500 400-COMPARE-PRICES.
016600     IF LK-OP1-VALUE > LK-OP2-VALUE
016700         MOVE 'GT' TO LK-COMPARE-RESULT
016800     ELSE
016900         IF LK-OP1-VALUE < LK-OP2-VALUE
017000             MOVE 'LT' TO LK-COMPARE-RESULT
017100         ELSE
017200             MOVE 'EQ' TO LK-COMPARE-RESULT
017300         END-IF
017400     END-IF.
017500*
017600*  END OF PROGRAM DSXPRC
